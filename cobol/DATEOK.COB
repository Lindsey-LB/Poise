000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    DATEOK.
000030 AUTHOR.        R H VENTER.
000040 INSTALLATION.  CRANBROOK STRUCTURAL ENGINEERS - DATA PROCESSING.
000050 DATE-WRITTEN.  04/02/86.
000060 DATE-COMPILED.
000070 SECURITY.      UNCLASSIFIED.
000080*
000090******************************************************************
000100*                                                                *
000110*    DATEOK                                                      *
000120*                                                                *
000130*    TAKES A DATE AS AN ARGUMENT AND VERIFIES THAT THE DATE IS   *
000140*    VALID.  YEAR MUST BE BETWEEN 1900 AND 3000.  MONTH MUST BE  *
000150*    BETWEEN 1 AND 12.  DAY MUST BE BETWEEN 1 AND THE MONTH'S    *
000160*    MAXIMUM FOR THAT YEAR (LEAP YEAR CONSIDERED).  DATE FORMAT  *
000170*    IS YYYYMMDD, PASSED AS A PLAIN PIC 9(8) - THE CALLER'S      *
000180*    FIELD IS PICKED UP HERE AS THE YEAR/MONTH/DAY GROUP BELOW   *
000190*    BECAUSE THE TWO PICTURES OCCUPY THE SAME EIGHT BYTES.       *
000200*                                                                *
000210*    CALLED BY PJADD (ADD-PROJECT DEADLINE) AND PJEDIT (CHANGE-  *
000220*    DEADLINE AND FINALISE-PROJECT RUN-DATE CHECKS).             *
000230*                                                                *
000240*    CHANGE LOG                                                  *
000250*    ----------                                                  *
000260*    04/02/86 RHV  ORIGINAL PROGRAM (SHARED DATE-VALIDITY CHECK  *
000270*                 LIFTED OUT OF THE OLD ON-LINE PROJECT SYSTEM'S *
000275*                 ADD-PROJECT AND EDIT-PROJECT SCREENS).         *
000280*    03/03/91 DKP  CORRECTED 30/31 DAY TABLE FOR JUNE, SEPT,     *
000290*                 NOV (WAS ACCEPTING DAY 31 IN ERROR).           *
000300*    1994-06-07 RHV  RENUMBERED PARAGRAPHS, NO LOGIC CHANGE.     *
000310*    1998-12-03 LMN  Y2K REVIEW - CONFIRMED 1900-3000 RANGE IS   *
000320*                 FULL 4-DIGIT AND NEEDS NO CENTURY WINDOWING.  *
000330*                 NO CODE CHANGE REQUIRED.                       *
000340*    2003-08-21 RHV  CR-1042 CALLERS NOW PASS THE PROJECT        *
000350*                 DEADLINE/COMPLETION-DATE FIELDS, RENAMED       *
000360*                 COMMENTS TO MATCH - NO LOGIC CHANGE.           *
000370*    2004-02-19 RHV  CR-1066 REPLACED FUNCTION REM WITH A PLAIN  *
000380*                 DIVIDE/REMAINDER - NO LOGIC CHANGE.             *
000385*    2004-09-14 RHV  CR-1081 ADDED THE ALPHA REDEFINES BELOW SO   *
000387*                 A DUMP OF CURRENT-DATE OR THE WORK COUNTERS     *
000388*                 SHOWS PRINTABLE DIGITS INSTEAD OF COMP BYTES -  *
000389*                 NO LOGIC CHANGE.                                *
000391*    2007-01-11 RHV  CR-1195 MOVED DAYS-IN-MONTH OUT TO A      *
000392*                 STAND-ALONE 77-LEVEL ITEM, MATCHING THE WAY     *
000393*                 THE REST OF THE DATE ROUTINES HOLD THEIR        *
000394*                 SCRATCH COUNTERS - NO LOGIC CHANGE.              *
000395*    2007-02-09 RHV  CR-1214 DROPPED THE WS- PREFIX FROM EVERY      *
000396*                 WORKING-STORAGE ITEM BELOW - THIS SHOP HAS NEVER  *
000397*                 USED ONE, NOT HERE NOR ON THE OLD ON-LINE        *
000398*                 SCREENS - NO LOGIC CHANGE.                        *
000399******************************************************************
000400
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450
000460 DATA DIVISION.
000470
000480 WORKING-STORAGE SECTION.
000485 77  DAYS-IN-MONTH            PIC 99      COMP VALUE ZERO.
000490 01  DATE-WORK.
000500     05  DATE-QUOTIENT        PIC 9(4)    COMP VALUE ZERO.
000502     05  QUOTIENT-ALPHA REDEFINES DATE-QUOTIENT
000504                                 PIC 9(4).
000510     05  LEAP-YEAR            PIC 9       COMP VALUE ZERO.
000512     05  LEAP-YEAR-ALPHA REDEFINES LEAP-YEAR
000514                                 PIC 9.
000525     05  FILLER                  PIC X(10)        VALUE SPACE.
000530
000540 LINKAGE SECTION.
000550 01  DATE-OK-SWITCH              PIC X.
000560     88  DATE-OK                             VALUE "Y".
000570
000580 01  CURRENT-DATE.
000590     05  CD-YEAR                 PIC 9(4).
000600     05  CD-MONTH                PIC 9(2).
000610     05  CD-DAY                  PIC 9(2).
000615 01  CD-DATE-ALPHA REDEFINES CURRENT-DATE
000617                             PIC X(8).
000620
000630 PROCEDURE DIVISION USING DATE-OK-SWITCH
000640                          CURRENT-DATE.
000650
000660 0000-CHECK-DATE.
000670     MOVE "N" TO DATE-OK-SWITCH.
000680     IF CD-YEAR >= 1900 AND <= 3000
000690         DIVIDE CD-YEAR BY 4 GIVING DATE-QUOTIENT
000700             REMAINDER LEAP-YEAR
000710         PERFORM 0010-SET-DAYS-IN-MONTH
000720         IF CD-MONTH >= 1 AND <= 12
000730            AND CD-DAY >= 1 AND <= DAYS-IN-MONTH
000740             SET DATE-OK TO TRUE.
000750
000760 0010-SET-DAYS-IN-MONTH.
000770     EVALUATE CD-MONTH
000780         WHEN 4 WHEN 6 WHEN 9 WHEN 11
000790             MOVE 30 TO DAYS-IN-MONTH
000800         WHEN 2
000810             IF LEAP-YEAR = 0
000820                 MOVE 29 TO DAYS-IN-MONTH
000830             ELSE
000840                 MOVE 28 TO DAYS-IN-MONTH
000850         WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8 WHEN 10 WHEN 12
000860             MOVE 31 TO DAYS-IN-MONTH
000870         WHEN OTHER
000880             MOVE 0 TO DAYS-IN-MONTH
000890     END-EVALUATE.
000900
000910     EXIT PROGRAM.
