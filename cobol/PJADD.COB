000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PJADD.
000030 AUTHOR.        R H VENTER.
000040 INSTALLATION.  CRANBROOK STRUCTURAL ENGINEERS - DATA PROCESSING.
000050 DATE-WRITTEN.  1997-07-30.
000060 DATE-COMPILED.
000070 SECURITY.      UNCLASSIFIED.
000080*
000090******************************************************************
000100*                                                                *
000110*    PJADD                                                       *
000120*                                                                *
000130*    CALLED BY PJMAINT FOR EVERY TRANSACTIONS RECORD CARRYING    *
000140*    TR-CODE "A".  VALIDATES THE NEW-PROJECT DATA CARRIED IN THE *
000150*    TR-ADD-VIEW REDEFINITION OF THE TRANSACTION AND, IF IT      *
000160*    PASSES, APPENDS A ROW TO THE CALLER'S IN-MEMORY PROJECT     *
000170*    TABLE.  THE TABLE IS PASSED BY REFERENCE (PRJW-TABLE        *
000180*    BELOW MIRRORS PJMAINT'S WORKING-STORAGE TABLE BYTE FOR      *
000190*    BYTE) SO THE NEW ROW IS VISIBLE TO THE CALLER ON RETURN.    *
000200*                                                                *
000210*    REJECTS AND RETURNS ADD-SWITCH = "N" WITH ADD-MESSAGE SET   *
000220*    WHEN -                                                     *
000230*        THE PROJECT NUMBER ALREADY EXISTS IN THE TABLE,         *
000240*        ANY NUMERIC FIELD ON THE TRANSACTION IS NOT NUMERIC,    *
000250*        THE DEADLINE IS NOT A VALID CALENDAR DATE.              *
000260*                                                                *
000270*    CHANGE LOG                                                 *
000280*    ----------                                                 *
000290*    1997-07-30 RHV  ORIGINAL PROGRAM (REPLACES THE INTERACTIVE  *
000300*                 PROJADD SCREEN-HANDLER - SEE CR-0711, BATCH    *
000310*                 MAINTENANCE RUN REPLACES ON-LINE ENTRY).       *
000320*    1998-12-03 LMN  Y2K REVIEW - TR-ADD-DEADLINE CONFIRMED FULL  *
000330*                 4-DIGIT YEAR BEFORE THE CALL TO DATEOK.        *
000340*    2003-08-21 RHV  CR-1042 ADDED TR-ADD-TOTAL-PAID TO THE      *
000350*                 NUMERIC EDIT AND THE NEW ROW.                 *
000360*    2004-02-19 RHV  CR-1066 DERIVE-PROJECT-NAME NOW TAKES THE   *
000370*                 SECOND WORD OF THE CUSTOMER NAME ONLY WHEN ONE *
000380*                 EXISTS - SINGLE-WORD NAMES WERE BLOWING UP THE *
000390*                 UNSTRING (HELPDESK CALL 4417).                *
000400*    2007-01-11 RHV  CR-1195 MOVED WORD-COUNT OUT TO A STAND-    *
000410*                 ALONE 77-LEVEL ITEM - NO LOGIC CHANGE.         *
000420*    2007-02-02 RHV  CR-1201 PRJW-TABLE'S ROW NOW COMES FROM     *
000430*                 COPY "CBTABLE.COB" INSTEAD OF BEING RETYPED    *
000440*                 INLINE - NO LAYOUT CHANGE.                    *
000450*    2007-02-09 RHV  CR-1214 DROPPED THE LK- PREFIX FROM EVERY   *
000460*                 LINKAGE-SECTION PARAMETER AND THE WS- PREFIX   *
000470*                 FROM WORKING-STORAGE - THIS SHOP HAS NEVER     *
000480*                 USED EITHER CONVENTION - NO LOGIC CHANGE.      *
000490*    2007-02-09 RHV  CR-1214 ALSO EXPANDED THE PARAGRAPH AND      *
000500*                 FIELD-LEVEL COMMENTARY BELOW - HELPDESK HAS     *
000510*                 BEEN ASKING WHY DERIVE-PROJECT-NAME BEHAVES     *
000520*                 THE WAY IT DOES, AND THE REASON WAS NOT WRITTEN *
000530*                 DOWN ANYWHERE NEAR THE CODE THAT DOES IT.       *
000540******************************************************************
000550
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600
000610 DATA DIVISION.
000620
000630 WORKING-STORAGE SECTION.
000640*    WORD-COUNT IS A SCRATCH COUNTER, NOT A PROJECT FIELD - IT ONLY
000650*    EVER HOLDS THE RESULT OF THE UNSTRING DOWN IN
000660*    0040-DERIVE-PROJECT-NAME, SO IT IS HELD AT 77-LEVEL RATHER
000670*    THAN BURIED IN A GROUP (CR-1195).
000680 77  WORD-COUNT               PIC 99  COMP    VALUE ZERO.
000690
000700*    WORK AREAS FOR THE TWO PARAGRAPHS THAT DO NOT APPEND A ROW
000710*    THEMSELVES - THE DUPLICATE-NUMBER SCAN AND THE DEADLINE EDIT.
000720 01  ADD-WORK.
000730*        SWITCH/88 PAIR PASSED TO DATEOK - SEE 0030-EDIT-DEADLINE
000740*        BELOW.  DATEOK SETS THIS TO "Y" WHEN THE CALENDAR DATE IT
000750*        WAS HANDED IS A VALID YYYYMMDD.
000760     05  ADD-DATE-OK-SWITCH       PIC X           VALUE "N".
000770         88  ADD-DATE-IS-OK                       VALUE "Y".
000780*        SET WHILE SCANNING PRJW-TABLE IN 0010/0011 BELOW - "Y"
000790*        MEANS THE INCOMING PROJECT NUMBER IS ALREADY ON FILE.
000800     05  DUP-FOUND-SWITCH     PIC X           VALUE "N".
000810         88  DUP-FOUND                        VALUE "Y".
000820*        TABLE SUBSCRIPT FOR THE DUPLICATE-NUMBER SCAN.
000830     05  SCAN-IDX             PIC 9(4) COMP   VALUE ZERO.
000840     05  FILLER                  PIC X(10)       VALUE SPACE.
000850
000860*    DERIVE-PROJECT-NAME (0040 BELOW) SPLITS THE FIRST CUSTOMER
000870*    CONTACT'S NAME ON SPACE SO A SENSIBLE PROJECT NAME CAN BE
000880*    BUILT WHEN THE TRANSACTION DID NOT SUPPLY ONE OUTRIGHT - THESE
000890*    THREE FIELDS ARE THE UNSTRING TARGETS (CR-1066).
000900 01  NAME-SPLIT-WORK.
000910*        FIRST WORD UNSTRUNG OFF THE CONTACT NAME - USUALLY THE
000920*        CUSTOMER'S FIRST NAME.
000930     05  NAME-WORD-1          PIC X(30).
000940*        SECOND WORD, IF ANY - USUALLY THE SURNAME, AND THE WORD
000945*        0040 ACTUALLY USES WHEN THERE IS ONE.
000951     05  NAME-WORD-2          PIC X(30).
000960*        EVERYTHING AFTER THE SECOND WORD - CAUGHT HERE SO THE
000970*        UNSTRING HAS SOMEWHERE TO PUT A THIRD OR LATER WORD
000980*        RATHER THAN TRUNCATING THE CONTACT NAME SILENTLY.
000990     05  NAME-REST            PIC X(30).
001000     05  FILLER                  PIC X(10)       VALUE SPACE.
001010
001020 LINKAGE SECTION.
001030*    RETURN SWITCH - PJMAINT TESTS ADD-OK TO DECIDE WHETHER TO
001040*    COUNT THE TRANSACTION AS APPLIED OR REJECTED.
001050 01  ADD-SWITCH               PIC X.
001060     88  ADD-OK                              VALUE "Y".
001070
001080*    REJECT REASON, OR SPACE WHEN ADD-OK.  PJMAINT PRINTS THIS ON
001090*    THE TRANSACTION MESSAGE LINE REGARDLESS OF OUTCOME.
001100 01  ADD-MESSAGE                  PIC X(60).
001110
001120*    TRANSACTION RECORD - SAME LAYOUT AS CBTRANS.COB TR-RECORD.
001130*    TR-ADD-VIEW IS THE ONLY REDEFINITION OF TR-PAYLOAD THIS
001140*    PROGRAM EVER LOOKS AT - THE OTHER TRAN-CODE VIEWS (TR-CODE
001150*    "D"/"P"/"C"/"F") BELONG TO PJEDIT.
001160 01  TR-RECORD.
001170*        "A" IS THE ONLY TR-CODE VALUE THIS PROGRAM EVER SEES -
001180*        PJMAINT'S DISPATCH MAKES SURE OF THAT - SO NO 88-LEVEL
001190*        IS DECLARED AGAINST IT HERE.
001200     05  TR-CODE                     PIC X.
001210     05  TR-PROJECT-NUM              PIC 9(6).
001220     05  TR-PAYLOAD                  PIC X(611).
001230     05  TR-ADD-VIEW REDEFINES TR-PAYLOAD.
001240         10  TR-ADD-NAME             PIC X(40).
001250         10  TR-ADD-BUILD-TYPE       PIC X(20).
001260         10  TR-ADD-ERF-NUM          PIC 9(6).
001270         10  TR-ADD-SITE-ADDRESS     PIC X(50).
001280         10  TR-ADD-TOTAL-FEE        PIC S9(9)V99.
001290         10  TR-ADD-TOTAL-PAID       PIC S9(9)V99.
001300         10  TR-ADD-DEADLINE         PIC 9(8).
001310*            THREE CONTACT SLOTS - SLOT 1 IS ALWAYS THE CUSTOMER,
001320*            SLOT 2 THE CONTRACTOR, SLOT 3 THE ARCHITECT, THE SAME
001330*            ORDER PRJW-CONTACT USES ON THE TABLE ROW.
001340         10  TR-ADD-CONTACT OCCURS 3 TIMES.
001350             15  TR-ADD-CONTACT-TYPE     PIC X(10).
001360             15  TR-ADD-CONTACT-NAME     PIC X(30).
001370             15  TR-ADD-CONTACT-PHONE    PIC X(15).
001380             15  TR-ADD-CONTACT-EMAIL    PIC X(40).
001390             15  TR-ADD-CONTACT-ADDRESS  PIC X(50).
001400         10  TR-ADD-MANAGER          PIC X(30).
001410     05  FILLER                      PIC X(5).
001420
001430*    PROJECT TABLE - SAME LAYOUT AS PJMAINT'S WORKING-STORAGE
001440*    PRJW-TABLE.  PRJW-COUNT IS THE NUMBER OF ROWS IN USE AND
001450*    IS UPDATED HERE WHEN A ROW IS APPENDED.
001460 01  PRJW-COUNT               PIC 9(4)    COMP.
001470
001480 01  PRJW-TABLE.
001490     05  PRJW-ROW OCCURS 9999 TIMES INDEXED BY PRJW-IDX.
001500         COPY "CBTABLE.COB".
001510
001520 PROCEDURE DIVISION USING ADD-SWITCH
001530                          ADD-MESSAGE
001540                          TR-RECORD
001550                          PRJW-COUNT
001560                          PRJW-TABLE.
001570
001580*    MAIN LINE.  EACH EDIT BELOW ONLY RUNS IF THE ONES BEFORE IT
001590*    LEFT ADD-MESSAGE BLANK, SO THE FIRST FAILURE FOUND IS THE ONE
001600*    REPORTED AND NO LATER EDIT CAN OVERWRITE IT.
001610 0000-ADD-PROJECT.
001620     MOVE "N" TO ADD-SWITCH.
001630     MOVE SPACE TO ADD-MESSAGE.
001640     PERFORM 0010-CHECK-DUPLICATE-NUMBER.
001650     IF DUP-FOUND
001660         MOVE "That project number already exists." TO ADD-MESSAGE
001670     ELSE
001680*            THE THREE TESTS BELOW ARE CHAINED ON ADD-MESSAGE
001690*            REMAINING SPACE RATHER THAN NESTED IF/ELSE - ONCE ANY
001700*            ONE OF THEM FILLS IN ADD-MESSAGE, EVERY TEST AFTER IT
001710*            IS SKIPPED, BUT THE ROW IS STILL NOT APPENDED.
001720         PERFORM 0020-EDIT-NUMERICS
001730         IF ADD-MESSAGE = SPACE
001740             PERFORM 0030-EDIT-DEADLINE
001750         IF ADD-MESSAGE = SPACE
001760             PERFORM 0040-DERIVE-PROJECT-NAME
001770             PERFORM 0050-APPEND-PROJECT-ROW
001780             SET ADD-OK TO TRUE.
001790
001800*    DUPLICATE-NUMBER CHECK.  A STRAIGHT LINEAR SCAN OF THE TABLE -
001810*    PJMAINT NEVER ASKED FOR THE ROWS TO BE KEPT IN PROJECT-NUMBER
001820*    ORDER, SO THERE IS NO SHORT-CUT SEARCH AVAILABLE HERE.  AN
001830*    EMPTY TABLE (FIRST PROJECT OF THE DAY) SKIPS THE SCAN OUTRIGHT.
001840 0010-CHECK-DUPLICATE-NUMBER.
001850     MOVE "N" TO DUP-FOUND-SWITCH.
001860     IF PRJW-COUNT NOT = ZERO
001870         PERFORM 0011-SCAN-ONE-ROW THRU 0011-SCAN-ONE-ROW-EXIT
001880             VARYING PRJW-IDX FROM 1 BY 1
001890                 UNTIL PRJW-IDX > PRJW-COUNT
001900                 OR DUP-FOUND.
001910
001920*    TESTS ONE ROW OF PRJW-TABLE AGAINST THE TRANSACTION'S PROJECT
001930*    NUMBER - THE LOOP ABOVE STOPS AS SOON AS ONE MATCH IS SEEN,
001940*    SO THIS PARAGRAPH NEVER RUNS MORE TIMES THAN IT HAS TO.
001950 0011-SCAN-ONE-ROW.
001960     IF PRJW-NUMBER (PRJW-IDX) = TR-PROJECT-NUM
001970         SET DUP-FOUND TO TRUE.
001980 0011-SCAN-ONE-ROW-EXIT.
001990     EXIT.
002000
002010*    NUMERIC EDIT.  EVERY FIELD THE TRANSACTION CARRIES AS A
002020*    NUMBER MUST ACTUALLY BE NUMERIC BEFORE IT CAN BE MOVED INTO A
002030*    PIC 9/S9 TABLE FIELD BELOW - AN UNEDITED MOVE OF NON-NUMERIC
002040*    DATA INTO A NUMERIC PICTURE PRODUCES GARBAGE RATHER THAN AN
002050*    ABEND ON THIS COMPILER, SO THE CHECK IS DONE HERE, NOT LEFT
002060*    TO THE MOVE STATEMENTS IN 0050 (CR-1042 ADDED TOTAL-PAID TO
002070*    THE LIST WHEN THAT FIELD WAS INTRODUCED).
002080 0020-EDIT-NUMERICS.
002090*        PROJECT NUMBER, ERF NUMBER, AND BOTH MONEY FIELDS -
002100*        DEADLINE IS NOT TESTED HERE, IT HAS ITS OWN EDIT BELOW.
002110     IF TR-PROJECT-NUM NOT NUMERIC
002120        OR TR-ADD-ERF-NUM NOT NUMERIC
002130        OR TR-ADD-TOTAL-FEE NOT NUMERIC
002140        OR TR-ADD-TOTAL-PAID NOT NUMERIC
002150         MOVE "Project data must be numeric." TO ADD-MESSAGE.
002160
002170*    DEADLINE EDIT.  DATEOK IS THE SAME SHARED ROUTINE THE OLD
002180*    ON-LINE ADD-PROJECT AND EDIT-PROJECT SCREENS USED, SO A
002190*    DEADLINE THAT WOULD HAVE BEEN REJECTED INTERACTIVELY IS
002200*    REJECTED HERE TOO.
002210 0030-EDIT-DEADLINE.
002220     CALL "DATEOK" USING ADD-DATE-OK-SWITCH
002230                         TR-ADD-DEADLINE.
002240     IF NOT ADD-DATE-IS-OK
002250         MOVE "Invalid deadline date." TO ADD-MESSAGE.
002260
002270*    PROJECT-NAME DERIVATION.  MOST ADD TRANSACTIONS CARRY A NAME
002280*    OUTRIGHT, BUT SOME OF THE FEEDER SYSTEMS THAT BUILD THE
002290*    TRANSACTIONS FILE LEAVE TR-ADD-NAME BLANK AND EXPECT THIS
002300*    PROGRAM TO MANUFACTURE ONE FROM THE BUILD TYPE AND THE FIRST
002310*    CUSTOMER CONTACT'S SURNAME (CR-1066).  A SINGLE-WORD CONTACT
002320*    NAME (NO SURNAME ON FILE) FALLS BACK TO THAT ONE WORD RATHER
002330*    THAN BLOWING UP THE STRING BELOW - THIS WAS THE HELPDESK 4417
002340*    FIX.
002350 0040-DERIVE-PROJECT-NAME.
002360*        A TRANSACTION THAT ALREADY SUPPLIED A NAME SKIPS ALL OF
002370*        THIS PARAGRAPH - THE UNSTRING AND BOTH STRING STATEMENTS
002380*        BELOW RUN ONLY ON A BLANK TR-ADD-NAME.
002390     IF TR-ADD-NAME = SPACE
002400         MOVE SPACE TO NAME-WORD-1 NAME-WORD-2 NAME-REST
002410         UNSTRING TR-ADD-CONTACT-NAME (1) DELIMITED BY ALL SPACE
002420             INTO NAME-WORD-1 NAME-WORD-2 NAME-REST
002430             TALLYING IN WORD-COUNT
002440         END-UNSTRING
002450         IF WORD-COUNT > 1
002460*                TWO OR MORE WORDS ON FILE - TAKE THE SECOND ONE,
002470*                WHICH FOR A "FIRST LAST" CONTACT NAME IS THE
002480*                SURNAME.
002490             STRING TR-ADD-BUILD-TYPE DELIMITED BY SPACE
002500                    " "                DELIMITED BY SIZE
002510                    NAME-WORD-2     DELIMITED BY SPACE
002520                    INTO TR-ADD-NAME
002530         ELSE
002540*                ONLY ONE WORD ON FILE - NOTHING TO FALL BACK ON
002550*                BUT THAT ONE WORD (HELPDESK CALL 4417).
002560             STRING TR-ADD-BUILD-TYPE DELIMITED BY SPACE
002570                    " "                DELIMITED BY SIZE
002580                    NAME-WORD-1     DELIMITED BY SPACE
002590                    INTO TR-ADD-NAME.
002600
002610*    ROW APPEND.  ALL EDITS HAVE PASSED BY THE TIME CONTROL
002620*    REACHES HERE, SO THE NEW ROW GOES ON THE END OF THE TABLE
002630*    UNCONDITIONALLY - THERE IS NO DELETE OR RE-SEQUENCE OF
002640*    PROJECT ROWS IN THIS SYSTEM, SO "END OF TABLE" IS ALWAYS
002650*    PRJW-COUNT, NEVER A RECYCLED SLOT.  PRJW-COMPLETION-ALPHA IS
002660*    FORCED TO SPACE SO THE NEW PROJECT SHOWS UP AS INCOMPLETE ON
002670*    TONIGHT'S PJREPORT RUN.
002680 0050-APPEND-PROJECT-ROW.
002690*        BUMP THE COUNT, THEN POINT PRJW-IDX AT THE NEW LAST ROW.
002700     ADD 1 TO PRJW-COUNT.
002710     SET PRJW-IDX TO PRJW-COUNT.
002720*        PROJECT NUMBER - ALREADY PROVEN UNIQUE BY 0010 ABOVE.
002730     MOVE TR-PROJECT-NUM     TO PRJW-NUMBER (PRJW-IDX).
002740*        PROJECT NAME - EITHER SUPPLIED ON THE TRANSACTION OR
002750*        MANUFACTURED BY 0040 ABOVE.
002760     MOVE TR-ADD-NAME        TO PRJW-NAME (PRJW-IDX).
002770     MOVE TR-ADD-BUILD-TYPE  TO PRJW-BUILD-TYPE (PRJW-IDX).
002780     MOVE TR-ADD-ERF-NUM     TO PRJW-ERF-NUM (PRJW-IDX).
002790     MOVE TR-ADD-SITE-ADDRESS
002800                             TO PRJW-SITE-ADDRESS (PRJW-IDX).
002810*        FEE AND INITIAL PAID-TO-DATE - MOST ADD TRANSACTIONS
002820*        CARRY ZERO HERE, SINCE A DEPOSIT USUALLY ARRIVES AS A
002830*        SEPARATE TR-CODE "P" TRANSACTION LATER.
002840     MOVE TR-ADD-TOTAL-FEE   TO PRJW-TOTAL-FEE (PRJW-IDX).
002850     MOVE TR-ADD-TOTAL-PAID  TO PRJW-TOTAL-PAID (PRJW-IDX).
002860     MOVE TR-ADD-DEADLINE    TO PRJW-DEADLINE (PRJW-IDX).
002870     MOVE TR-ADD-MANAGER     TO PRJW-MANAGER (PRJW-IDX).
002880*        A NEW PROJECT IS NEVER FINALISED ON ARRIVAL - THIS MOVE
002890*        FORCES THE FIELD BLANK REGARDLESS OF WHATEVER GARBAGE
002900*        BYTE MAY HAVE BEEN SITTING AT THIS SUBSCRIPT BEFORE.
002910     MOVE SPACE TO PRJW-COMPLETION-ALPHA (PRJW-IDX).
002920     PERFORM 0051-COPY-ONE-CONTACT THRU 0051-COPY-ONE-CONTACT-EXIT
002930         VARYING SCAN-IDX FROM 1 BY 1 UNTIL SCAN-IDX > 3.
002940
002950     EXIT PROGRAM.
002960
002970*    CONTACT COPY.  RUNS THREE TIMES (CUSTOMER, CONTRACTOR,
002980*    ARCHITECT) TO CARRY THE WHOLE TR-ADD-CONTACT ARRAY ACROSS TO
002990*    THE NEW PRJW-CONTACT ROW, SLOT FOR SLOT.
003000 0051-COPY-ONE-CONTACT.
003010     MOVE TR-ADD-CONTACT-TYPE (SCAN-IDX)
003020              TO PRJW-CONTACT-TYPE (PRJW-IDX SCAN-IDX).
003030     MOVE TR-ADD-CONTACT-NAME (SCAN-IDX)
003040              TO PRJW-CONTACT-NAME (PRJW-IDX SCAN-IDX).
003050     MOVE TR-ADD-CONTACT-PHONE (SCAN-IDX)
003060              TO PRJW-CONTACT-PHONE (PRJW-IDX SCAN-IDX).
003070     MOVE TR-ADD-CONTACT-EMAIL (SCAN-IDX)
003080              TO PRJW-CONTACT-EMAIL (PRJW-IDX SCAN-IDX).
003090     MOVE TR-ADD-CONTACT-ADDRESS (SCAN-IDX)
003100              TO PRJW-CONTACT-ADDRESS (PRJW-IDX SCAN-IDX).
003110 0051-COPY-ONE-CONTACT-EXIT.
003120     EXIT.
