000010******************************************************************
000020*    FCTRANS.COB - SELECT CLAUSE FOR TRANSACTIONS                *
000030*    1992-02-14 DKP  ORIGINAL (HISTORY-FILE, INDEXED).           *
000040*    1997-07-30 RHV  RECAST AS THE SEQUENTIAL MAINTENANCE        *
000050*                    TRANSACTION FILE - SEE CR-0711.             *
000060******************************************************************
000070     SELECT TRANSACTIONS ASSIGN TO TRANS
000080         ORGANIZATION IS SEQUENTIAL.
