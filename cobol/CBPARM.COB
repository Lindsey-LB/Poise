000010******************************************************************
000020*                                                                *
000030*    CBPARM.COB                                                  *
000040*    RUN-PARMS FILE AND RECORD DESCRIPTION                       *
000050*                                                                *
000060*    ONE RECORD GIVING THE RUN DATE ("TODAY") USED AS THE        *
000070*    COMPLETION DATE WHEN A PROJECT IS FINALISED AND AS THE      *
000080*    OVERDUE CUT-OFF, PLUS THE OPTIONAL PROJECT NUMBER/NAME TO   *
000090*    SELECT FOR THE SINGLE-PROJECT DETAIL LISTING.  PM-SEL-      *
000100*    PROJECT-NUM ZERO AND PM-SEL-PROJECT-NAME BLANK MEANS NO     *
000110*    SELECTED-PROJECT LISTING IS WANTED THIS RUN.                *
000120*                                                                *
000130*    1992-02-14 DKP  ORIGINAL LAYOUT (REPLACES HISTORY-FILE      *
000140*                    RECORD, SEE CR-0711).                      *
000150*    1999-01-11 LMN  Y2K - PM-RUN-DATE CARRIES A FULL 4-DIGIT    *
000160*                    YEAR, NO CENTURY WINDOW.                   *
000170*    2006-05-09 RHV  CR-1180 ADDED PM-SEL-PROJECT-NUM/NAME FOR   *
000180*                    THE SELECTED-PROJECT LISTING.               *
000190******************************************************************
000200
000210 FD  RUN-PARMS
000220     LABEL RECORDS ARE STANDARD.
000230
000240 01  PM-RECORD.
000250     05  PM-RUN-DATE                 PIC 9(8).
000260     05  PM-SEL-PROJECT-NUM          PIC 9(6).
000270     05  PM-SEL-PROJECT-NAME         PIC X(40).
000280     05  FILLER                      PIC X(26).
