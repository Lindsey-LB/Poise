000010******************************************************************
000020*    FCPRJOUT.COB - SELECT CLAUSE FOR PROJECT-MASTER-OUT         *
000030*    1997-07-30 RHV  ORIGINAL.                                  *
000040******************************************************************
000050     SELECT PROJECT-MASTER-OUT ASSIGN TO PROJOUT
000060         ORGANIZATION IS SEQUENTIAL.
