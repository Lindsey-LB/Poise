000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PJEDIT.
000030 AUTHOR.        R H VENTER.
000040 INSTALLATION.  CRANBROOK STRUCTURAL ENGINEERS - DATA PROCESSING.
000050 DATE-WRITTEN.  1997-08-04.
000060 DATE-COMPILED.
000070 SECURITY.      UNCLASSIFIED.
000080*
000090******************************************************************
000100*                                                                *
000110*    PJEDIT                                                      *
000120*                                                                *
000130*    CALLED BY PJMAINT FOR EVERY TRANSACTIONS RECORD CARRYING    *
000140*    TR-CODE "D" (CHANGE DEADLINE), "P" (ADD PAYMENT), "C"       *
000150*    (REPLACE CONTRACTOR) OR "F" (FINALISE).  LOCATES THE        *
000160*    TARGET ROW IN THE CALLER'S IN-MEMORY PROJECT TABLE AND      *
000170*    UPDATES IT IN PLACE.  THE TABLE IS PASSED BY REFERENCE -    *
000180*    PRJW-TABLE BELOW MIRRORS PJMAINT'S WORKING-STORAGE          *
000190*    TABLE BYTE FOR BYTE, THE SAME ARRANGEMENT PJADD USES.       *
000200*                                                                *
000210*    A PROJECT MAY ONLY BE EDITED OR FINALISED WHILE ITS         *
000220*    COMPLETION DATE IS STILL EMPTY (PRJW-COMPLETION-ALPHA =     *
000230*    SPACE).  ONCE FINALISED NO FURTHER TRAN-CODE AGAINST IT IS  *
000240*    ACCEPTED.  ON A FINALISE THAT LEAVES AN OUTSTANDING         *
000250*    BALANCE THE FINAL INVOICE LINES ARE WRITTEN TO INVOICE-LINES*
000260*    FOR THE CALLER TO PRINT TO REPORT-FILE.                     *
000270*                                                                *
000280*    CHANGE LOG                                                  *
000290*    ----------                                                  *
000300*    1997-08-04 RHV  ORIGINAL PROGRAM (REPLACES THE INTERACTIVE  *
000310*                 EDITPROJ SCREEN-HANDLER'S EDIT-START-DATE,     *
000320*                 EDIT-END-DATE, CLOSE-PROJECT PARAGRAPHS - SEE  *
000330*                 CR-0711).                                     *
000340*    1998-12-03 LMN  Y2K REVIEW - TR-NEW-DEADLINE AND PM-RUN-DATE *
000350*                 CONFIRMED FULL 4-DIGIT YEAR.                   *
000360*    2003-08-21 RHV  CR-1042 ADD-PAYMENT NOW ADDS TO TOTAL PAID   *
000370*                 RATHER THAN REPLACING IT, AND FINALISE-PROJECT *
000380*                 COMPUTES THE OUTSTANDING BALANCE FOR THE       *
000390*                 INVOICE INSTEAD OF MOVING THE WHOLE PROJECT TO *
000400*                 A SEPARATE HISTORY FILE.                       *
000410*    2004-03-02 RHV  CR-1071 APPEND " (FINALISED)" TO THE        *
000420*                 PROJECT NAME ON FINALISE, PER AUDIT REQUEST.   *
000430*    2007-01-11 RHV  CR-1195 MOVED TARGET-IDX AND SCAN-IDX       *
000440*                 OUT TO STAND-ALONE 77-LEVEL ITEMS - NO LOGIC   *
000450*                 CHANGE.  ALSO FIXED 0052-APPEND-FINALISED-TAG  *
000460*                 SO THE " (FINALISED)" TAG IS ALWAYS APPENDED -  *
000470*                 IT WAS BEING DROPPED SILENTLY FOR PROJECT NAMES *
000480*                 OF 29 CHARACTERS OR MORE (AUDIT QUERY 2006-12). *
000490*    2007-02-02 RHV  CR-1201 PRJW-TABLE'S ROW NOW COMES FROM      *
000500*                 COPY "CBTABLE.COB" INSTEAD OF BEING RETYPED    *
000510*                 INLINE - NO LAYOUT CHANGE.                     *
000520*    2007-02-09 RHV  CR-1214 DROPPED THE LK- PREFIX FROM EVERY    *
000530*                 LINKAGE-SECTION PARAMETER AND THE WS- PREFIX   *
000540*                 FROM WORKING-STORAGE - THIS SHOP HAS NEVER     *
000550*                 USED EITHER CONVENTION - NO LOGIC CHANGE.       *
000560*    2007-02-09 RHV  CR-1214 ALSO EXPANDED THE PARAGRAPH          *
000570*                 COMMENTARY BELOW SO A READER NEW TO THE        *
000580*                 PROJECT-MAINTENANCE SUITE CAN FOLLOW THE       *
000590*                 EDIT/PAYMENT/CONTRACTOR/FINALISE BRANCHES       *
000600*                 WITHOUT TRACING BACK TO PJMAINT FIRST.          *
000610******************************************************************
000620
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM.
000670
000680 DATA DIVISION.
000690
000700 WORKING-STORAGE SECTION.
000710*    TARGET-IDX HOLDS THE SUBSCRIPT OF THE PROJECT ROW THIS
000720*    TRANSACTION AFFECTS, ONCE 0010-FIND-TARGET-PROJECT HAS
000730*    LOCATED IT.  EVERY PARAGRAPH FROM 0020 ONWARD REFERS TO
000740*    PRJW-ROW (TARGET-IDX) RATHER THAN RE-SEARCHING THE TABLE.
000750 77  TARGET-IDX               PIC 9(4) COMP   VALUE ZERO.
000760*    SCAN-IDX IS A SECOND, UNRELATED SUBSCRIPT USED ONLY BY
000770*    0052/0053 BELOW TO WALK BACKWARDS ACROSS A PROJECT NAME
000780*    LOOKING FOR THE LAST NON-SPACE CHARACTER.
000790 77  SCAN-IDX                 PIC 9(4) COMP   VALUE ZERO.
000800
000810*    WORK AREA FOR THE FOUR TRANSACTION BRANCHES.
000820 01  EDIT-WORK.
000830*        SWITCH/88 PAIR PASSED TO DATEOK FROM 0020-CHANGE-DEADLINE.
000840     05  EDIT-DATE-OK-SWITCH       PIC X           VALUE "N".
000850         88  EDIT-DATE-IS-OK                       VALUE "Y".
000860*        SET BY 0011-TEST-ONE-ROW WHEN THE PROJECT NUMBER ON THE
000870*        TRANSACTION MATCHES A ROW IN PRJW-TABLE.
000880     05  FOUND-SWITCH         PIC X           VALUE "N".
000890         88  FOUND                            VALUE "Y".
000900*        AMOUNT STILL OWING AFTER A FINALISE - ZERO MEANS THE
000910*        PROJECT WAS PAID IN FULL AND NO INVOICE IS BUILT.
000920     05  OUTSTANDING          PIC S9(9)V99    VALUE ZERO.
000930     05  FILLER                  PIC X(10)       VALUE SPACE.
000940
000950*    EDIT-AMOUNT HOLDS WHATEVER RAND VALUE IS CURRENTLY BEING
000960*    TURNED INTO A PRINTABLE FIGURE FOR A MESSAGE OR INVOICE LINE -
000970*    0030, 0051 BOTH SHARE IT RATHER THAN KEEPING SEPARATE EDIT
000980*    PICTURES.
000990 01  EDIT-AMOUNT.
001000     05  AMOUNT-DISPLAY       PIC ----------9.99.
001010     05  FILLER                  PIC X(10)       VALUE SPACE.
001020
001030 LINKAGE SECTION.
001040*    RETURN SWITCH - PJMAINT TESTS EDIT-OK TO DECIDE WHETHER TO
001050*    COUNT THE TRANSACTION AS APPLIED OR REJECTED.
001060 01  EDIT-SWITCH              PIC X.
001070     88  EDIT-OK                             VALUE "Y".
001080
001090*    REJECT REASON, OR THE CONFIRMATION TEXT FOR A SUCCESSFUL
001100*    PAYMENT (SEE 0030 BELOW) - PJMAINT PRINTS THIS ON THE
001110*    TRANSACTION MESSAGE LINE REGARDLESS OF OUTCOME.
001120 01  EDIT-MESSAGE                  PIC X(60).
001130
001140*    SET TO "Y" BY 0051-BUILD-INVOICE WHEN A FINALISE LEAVES AN
001150*    OUTSTANDING BALANCE - TELLS PJMAINT WHETHER INVOICE-LINES
001160*    BELOW IS WORTH PRINTING.
001170 01  INVOICE-SWITCH           PIC X.
001180     88  INVOICE-PRODUCED                    VALUE "Y".
001190
001200*    THE TWO-LINE INVOICE BODY - CUSTOMER CONTACT DETAILS ON THE
001210*    FIRST LINE, AMOUNT PAYABLE ON THE SECOND.  LEFT BLANK WHEN
001220*    INVOICE-SWITCH IS "N".
001230 01  INVOICE-LINES.
001240     05  INVOICE-LINE-1       PIC X(80).
001250     05  INVOICE-LINE-2       PIC X(80).
001260     05  FILLER                  PIC X(10).
001270
001280*    TONIGHT'S RUN DATE, PASSED DOWN FROM RUN-PARMS VIA PJMAINT -
001290*    USED AS THE COMPLETION DATE WHEN A PROJECT IS FINALISED.
001300 01  EDIT-RUN-DATE                 PIC 9(8).
001310
001320*    TRANSACTION RECORD - SAME LAYOUT AS CBTRANS.COB TR-RECORD.
001330*    FOUR REDEFINITIONS OF TR-PAYLOAD, ONE PER TRAN-CODE THIS
001340*    PROGRAM HANDLES - TR-ADD-VIEW (CODE "A") BELONGS TO PJADD
001350*    AND IS NOT DECLARED HERE.
001360 01  TR-RECORD.
001370     05  TR-CODE                     PIC X.
001380         88  TR-CHANGE-DEADLINE             VALUE "D".
001390         88  TR-ADD-PAYMENT                 VALUE "P".
001400         88  TR-REPLACE-CONTRACTOR          VALUE "C".
001410         88  TR-FINALISE                    VALUE "F".
001420     05  TR-PROJECT-NUM              PIC 9(6).
001430     05  TR-PAYLOAD                  PIC X(611).
001440*        VIEW FOR TRAN-CODE "D" - A NEW DEADLINE DATE.
001450     05  TR-DEADLINE-VIEW REDEFINES TR-PAYLOAD.
001460         10  TR-NEW-DEADLINE         PIC 9(8).
001470         10  FILLER                  PIC X(603).
001480*        VIEW FOR TRAN-CODE "P" - AN AMOUNT TO ADD TO THE
001490*        PROJECT'S TOTAL PAID.
001500     05  TR-PAYMENT-VIEW REDEFINES TR-PAYLOAD.
001510         10  TR-PAYMENT-AMOUNT       PIC S9(9)V99.
001520         10  FILLER                  PIC X(600).
001530*        VIEW FOR TRAN-CODE "C" - THE REPLACEMENT CONTRACTOR'S
001540*        CONTACT DETAILS, LAID OUT THE SAME AS A PRJW-CONTACT SLOT.
001550     05  TR-CONTACT-VIEW REDEFINES TR-PAYLOAD.
001560         10  TR-CONTACT-NAME         PIC X(30).
001570         10  TR-CONTACT-PHONE        PIC X(15).
001580         10  TR-CONTACT-EMAIL        PIC X(40).
001590         10  TR-CONTACT-ADDRESS      PIC X(50).
001600         10  FILLER                  PIC X(476).
001610*        TRAN-CODE "F" (FINALISE) CARRIES NO PAYLOAD OF ITS OWN -
001620*        EDIT-RUN-DATE ABOVE SUPPLIES EVERYTHING 0050 NEEDS.
001630     05  FILLER                      PIC X(5).
001640
001650*    PROJECT TABLE - SAME LAYOUT AS PJMAINT'S WORKING-STORAGE
001660*    PRJW-TABLE, AND THE SAME CBTABLE.COB ROW COPYBOOK PJADD
001670*    USES (CR-1201) - ALL THREE PROGRAMS MUST AGREE BYTE FOR
001680*    BYTE SINCE THE TABLE IS PASSED BY REFERENCE, NOT BY VALUE.
001690 01  PRJW-COUNT               PIC 9(4)    COMP.
001700
001710 01  PRJW-TABLE.
001720     05  PRJW-ROW OCCURS 9999 TIMES INDEXED BY PRJW-IDX.
001730         COPY "CBTABLE.COB".
001740
001750 PROCEDURE DIVISION USING EDIT-SWITCH
001760                          EDIT-MESSAGE
001770                          INVOICE-SWITCH
001780                          INVOICE-LINES
001790                          EDIT-RUN-DATE
001800                          TR-RECORD
001810                          PRJW-COUNT
001820                          PRJW-TABLE.
001830
001840*    MAIN LINE.  LOCATES THE TARGET ROW FIRST, THEN REFUSES ANY
001850*    TRANSACTION AGAINST A PROJECT THAT IS ALREADY FINALISED
001860*    BEFORE EVER LOOKING AT WHICH OF THE FOUR TRAN-CODES IT IS -
001870*    A FINALISED PROJECT TAKES NO FURTHER TRANSACTIONS OF ANY
001880*    KIND.
001890 0000-EDIT-PROJECT.
001900*        CLEAR THE RETURN AREAS BEFORE ANYTHING ELSE - A CALLER
001910*        THAT IGNORES EDIT-OK AND LOOKS ONLY AT EDIT-MESSAGE MUST
001920*        NEVER SEE A PRIOR TRANSACTION'S TEXT.
001930     MOVE "N" TO EDIT-SWITCH.
001940     MOVE "N" TO INVOICE-SWITCH.
001950     MOVE SPACE TO EDIT-MESSAGE.
001960     MOVE SPACE TO INVOICE-LINES.
001970     PERFORM 0010-FIND-TARGET-PROJECT.
001980     IF NOT FOUND
001990         MOVE "Project not found." TO EDIT-MESSAGE
002000     ELSE
002010         IF PRJW-COMPLETION-ALPHA (TARGET-IDX) NOT = SPACE
002020             MOVE "Finalised projects cannot be edited."
002030                 TO EDIT-MESSAGE
002040         ELSE
002050*                DISPATCH ON TRAN-CODE.  EACH BRANCH SETS
002060*                EDIT-OK (OR LEAVES IT "N" AND FILLS IN
002070*                EDIT-MESSAGE) ON ITS OWN - NOTHING COMMON TO
002080*                ALL FOUR IS DONE AFTER THIS EVALUATE RETURNS.
002090             EVALUATE TRUE
002100                 WHEN TR-CHANGE-DEADLINE
002110                     PERFORM 0020-CHANGE-DEADLINE
002120                 WHEN TR-ADD-PAYMENT
002130                     PERFORM 0030-ADD-PAYMENT
002140                 WHEN TR-REPLACE-CONTRACTOR
002150                     PERFORM 0040-REPLACE-CONTRACTOR
002160                 WHEN TR-FINALISE
002170                     PERFORM 0050-FINALISE-PROJECT
002180             END-EVALUATE.
002190
002200*    TARGET-PROJECT LOOK-UP.  A STRAIGHT LINEAR SCAN, THE SAME
002210*    APPROACH PJADD'S DUPLICATE-NUMBER CHECK USES - THE TABLE IS
002220*    NOT KEPT IN PROJECT-NUMBER ORDER SO THERE IS NO BINARY
002230*    SEARCH AVAILABLE HERE.  AN EMPTY TABLE SKIPS THE SCAN
002240*    OUTRIGHT RATHER THAN RUNNING A PERFORM ... VARYING WITH A
002250*    ZERO UPPER BOUND.
002260 0010-FIND-TARGET-PROJECT.
002270     MOVE "N" TO FOUND-SWITCH.
002280     IF PRJW-COUNT NOT = ZERO
002290         PERFORM 0011-TEST-ONE-ROW THRU 0011-TEST-ONE-ROW-EXIT
002300             VARYING PRJW-IDX FROM 1 BY 1
002310                 UNTIL PRJW-IDX > PRJW-COUNT
002320                 OR FOUND.
002330
002340*    TESTS ONE ROW OF PRJW-TABLE AGAINST THE TRANSACTION'S
002350*    PROJECT NUMBER.  ON A MATCH, CAPTURES THE INDEX INTO
002360*    TARGET-IDX SO IT SURVIVES PAST THE END OF THE PERFORM
002370*    (PRJW-IDX ITSELF IS RESET BY OTHER PARAGRAPHS LATER).
002380 0011-TEST-ONE-ROW.
002390     IF PRJW-NUMBER (PRJW-IDX) = TR-PROJECT-NUM
002400         SET FOUND TO TRUE
002410         MOVE PRJW-IDX TO TARGET-IDX.
002420 0011-TEST-ONE-ROW-EXIT.
002430     EXIT.
002440
002450*    CHANGE-DEADLINE (TRAN-CODE "D").  DATEOK IS THE SAME SHARED
002460*    ROUTINE PJADD CALLS FOR A NEW PROJECT'S DEADLINE, SO A DATE
002470*    THAT WOULD HAVE BEEN REJECTED ON ADD IS ALSO REJECTED HERE
002480*    ON CHANGE - THERE IS ONLY ONE DEFINITION OF "VALID DATE" IN
002490*    THE WHOLE SUITE.
002500 0020-CHANGE-DEADLINE.
002510     CALL "DATEOK" USING EDIT-DATE-OK-SWITCH
002520                         TR-NEW-DEADLINE.
002530     IF NOT EDIT-DATE-IS-OK
002540         MOVE "Invalid deadline date." TO EDIT-MESSAGE
002550     ELSE
002560         MOVE TR-NEW-DEADLINE TO PRJW-DEADLINE (TARGET-IDX)
002570         SET EDIT-OK TO TRUE.
002580
002590*    ADD-PAYMENT (TRAN-CODE "P").  THE TRANSACTION CARRIES AN
002600*    INCREMENT, NOT A NEW TOTAL (CR-1042) - TWO PAYMENTS OF R500
002610*    AGAINST THE SAME PROJECT LEAVE TOTAL-PAID AT R1000, NOT
002620*    R500.  A ZERO OR NEGATIVE AMOUNT IS REJECTED OUTRIGHT SINCE
002630*    THERE IS NO "REFUND" TRAN-CODE IN THIS SYSTEM.
002640 0030-ADD-PAYMENT.
002650     IF TR-PAYMENT-AMOUNT NOT NUMERIC OR TR-PAYMENT-AMOUNT <= ZERO
002660         MOVE "Payment amount must be a positive number."
002670             TO EDIT-MESSAGE
002680     ELSE
002690         ADD TR-PAYMENT-AMOUNT TO PRJW-TOTAL-PAID (TARGET-IDX)
002700         MOVE PRJW-TOTAL-PAID (TARGET-IDX) TO AMOUNT-DISPLAY
002710*                THE CONFIRMATION TEXT DOUBLES AS EDIT-MESSAGE'S
002720*                CONTENTS ON SUCCESS, NOT JUST ON A REJECT - THE
002730*                COUNTER STAFF WANT TO SEE THE RUNNING TOTAL
002740*                PRINTED BACK, NOT JUST AN "ACCEPTED" MARKER.
002750         STRING "Payment confirmed, amount R" DELIMITED BY SIZE
002760                AMOUNT-DISPLAY              DELIMITED BY SIZE
002770                INTO EDIT-MESSAGE
002780         SET EDIT-OK TO TRUE.
002790
002800*    REPLACE-CONTRACTOR (TRAN-CODE "C").  ALWAYS OVERWRITES
002810*    CONTACT SLOT 2 - SLOT 1 IS ALWAYS THE CUSTOMER AND SLOT 3
002820*    ALWAYS THE ARCHITECT, NEITHER OF WHICH THIS TRAN-CODE EVER
002830*    TOUCHES.  THERE IS NO EDIT ON THE INCOMING CONTACT FIELDS -
002840*    THEY ARE ALPHANUMERIC, SO ANYTHING THE TRANSACTION CARRIES
002850*    IS ACCEPTABLE.
002860 0040-REPLACE-CONTRACTOR.
002870*        ALL FIVE CONTACT SUB-FIELDS ARE OVERWRITTEN TOGETHER -
002880*        THERE IS NO "CHANGE THE PHONE NUMBER ONLY" TRANSACTION,
002890*        A REPLACEMENT IS ALWAYS A WHOLE NEW CONTACT RECORD.
002900     MOVE "Contractor"    TO PRJW-CONTACT-TYPE (TARGET-IDX 2).
002910     MOVE TR-CONTACT-NAME    TO
002920         PRJW-CONTACT-NAME (TARGET-IDX 2).
002930     MOVE TR-CONTACT-PHONE   TO
002940         PRJW-CONTACT-PHONE (TARGET-IDX 2).
002950     MOVE TR-CONTACT-EMAIL   TO
002960         PRJW-CONTACT-EMAIL (TARGET-IDX 2).
002970     MOVE TR-CONTACT-ADDRESS TO
002980         PRJW-CONTACT-ADDRESS (TARGET-IDX 2).
002990     SET EDIT-OK TO TRUE.
003000
003010*    FINALISE-PROJECT (TRAN-CODE "F").  WORKS OUT WHETHER THE
003020*    PROJECT WAS PAID IN FULL; IF NOT, BUILDS THE TWO-LINE
003030*    INVOICE (0051) FOR THE CALLER TO PRINT.  EITHER WAY THE
003040*    PROJECT'S COMPLETION DATE IS SET TO TONIGHT'S RUN DATE AND
003050*    " (Finalised)" IS APPENDED TO THE PROJECT NAME (CR-1071) SO
003060*    IT STANDS OUT ON PJREPORT'S LISTINGS WITHOUT PJREPORT
003070*    NEEDING TO KNOW ANYTHING ABOUT COMPLETION DATES ITSELF.
003080 0050-FINALISE-PROJECT.
003090     MOVE ZERO TO OUTSTANDING.
003100*        ONLY COMPUTE AN OUTSTANDING BALANCE, AND ONLY BUILD AN
003110*        INVOICE, WHEN TOTAL-PAID HAS NOT YET CAUGHT UP WITH
003120*        TOTAL-FEE - A PROJECT PAID IN FULL OR OVERPAID NEVER
003130*        SETS INVOICE-PRODUCED.
003140     IF PRJW-TOTAL-PAID (TARGET-IDX) <
003150        PRJW-TOTAL-FEE (TARGET-IDX)
003160         SUBTRACT PRJW-TOTAL-PAID (TARGET-IDX) FROM
003170             PRJW-TOTAL-FEE (TARGET-IDX)
003180             GIVING OUTSTANDING
003190         PERFORM 0051-BUILD-INVOICE.
003200*        COMPLETION DATE AND THE NAME TAG ARE SET REGARDLESS OF
003210*        WHETHER AN INVOICE WAS BUILT - BOTH HAPPEN ON EVERY
003220*        FINALISE, PAID-IN-FULL OR NOT.
003230     MOVE EDIT-RUN-DATE TO PRJW-COMPLETION-DATE (TARGET-IDX).
003240     PERFORM 0052-APPEND-FINALISED-TAG.
003250     SET EDIT-OK TO TRUE.
003260
003270*    INVOICE BUILD.  ONLY REACHED WHEN OUTSTANDING IS GREATER
003280*    THAN ZERO - A PROJECT PAID IN FULL NEVER SETS
003290*    INVOICE-PRODUCED AND INVOICE-LINES STAYS BLANK.  LINE 1
003300*    CARRIES THE CUSTOMER'S CONTACT DETAILS (ALWAYS SLOT 1) SO
003310*    THE PRINTED INVOICE KNOWS WHO TO BILL; LINE 2 CARRIES THE
003320*    AMOUNT OWING.
003330 0051-BUILD-INVOICE.
003340     SET INVOICE-PRODUCED TO TRUE.
003350     MOVE OUTSTANDING TO AMOUNT-DISPLAY.
003360*        LINE 1 - WHO TO BILL.  ALWAYS SLOT 1, NEVER SLOT 2 OR 3,
003370*        SINCE THE CUSTOMER IS THE ONLY CONTACT WHO EVER PAYS THE
003380*        FEE.
003390     STRING "> Customer: "                        DELIMITED BY SIZE
003400            PRJW-CONTACT-NAME (TARGET-IDX 1)    DELIMITED BY SIZE
003410            " / "                                   DELIMITED BY SIZE
003420            PRJW-CONTACT-PHONE (TARGET-IDX 1)   DELIMITED BY SIZE
003430            " / "                                   DELIMITED BY SIZE
003440            PRJW-CONTACT-EMAIL (TARGET-IDX 1)   DELIMITED BY SIZE
003450            " / "                                   DELIMITED BY SIZE
003460            PRJW-CONTACT-ADDRESS (TARGET-IDX 1) DELIMITED BY SIZE
003470            INTO INVOICE-LINE-1.
003480*        LINE 2 - HOW MUCH.
003490     STRING "> Payable:   R" DELIMITED BY SIZE
003500            AMOUNT-DISPLAY DELIMITED BY SIZE
003510            INTO INVOICE-LINE-2.
003520
003530*    FINALISED-TAG APPEND.  SCANS THE PROJECT NAME BACKWARDS TO
003540*    FIND THE LAST NON-SPACE CHARACTER, THEN STRINGS THE TAG ON
003550*    AFTER IT.  THE TAG IS 12 CHARACTERS WIDE AND MUST ALWAYS GO
003560*    ON, SO A NAME FILLING MORE THAN 28 OF THE FIELD'S 40 BYTES
003570*    IS TRIMMED BACK TO 28 BYTES FIRST TO MAKE ROOM - THIS WAS
003580*    CR-1195'S FIX FOR THE SILENT-DROP BUG RAISED BY AUDIT QUERY
003590*    2006-12 (LONGER NAMES USED TO LOSE THE TAG ENTIRELY BECAUSE
003600*    THE STRING RAN OFF THE END OF THE RECEIVING FIELD).
003610 0052-APPEND-FINALISED-TAG.
003620     PERFORM 0053-TEST-ONE-CHARACTER
003630         VARYING SCAN-IDX FROM 40 BY -1
003640             UNTIL SCAN-IDX < 1
003650             OR PRJW-NAME (TARGET-IDX) (SCAN-IDX:1) NOT = SPACE.
003660*    A COMPLETELY BLANK NAME (SHOULD NEVER HAPPEN, BUT THE SCAN
003670*    CAN WALK PAST POSITION 1) IS CLAMPED BACK TO POSITION 1 SO
003680*    THE STRING BELOW HAS A VALID, POSITIVE LENGTH TO WORK WITH.
003690     IF SCAN-IDX < 1
003700         MOVE 1 TO SCAN-IDX
003710     END-IF.
003720*    A NAME FILLING MORE THAN 28 BYTES IS TRIMMED BACK SO THE
003730*    12-BYTE TAG STILL FITS INSIDE THE 40-BYTE FIELD (CR-1195).
003740     IF SCAN-IDX > 28
003750         MOVE 28 TO SCAN-IDX
003760     END-IF.
003770     STRING PRJW-NAME (TARGET-IDX) (1:SCAN-IDX)
003780                    DELIMITED BY SIZE
003790                " (Finalised)"  DELIMITED BY SIZE
003800                INTO PRJW-NAME (TARGET-IDX).
003810
003820     EXIT PROGRAM.
003830
003840*    BODYLESS PARAGRAPH - ITS ONLY JOB IS TO BE THE TARGET OF THE
003850*    PERFORM ... VARYING ABOVE SO THE LOOP HAS A PARAGRAPH TO
003860*    COUNT DOWN THROUGH; THE ACTUAL STOPPING TEST IS IN THE
003870*    VARYING/UNTIL CLAUSE, NOT HERE.
003880 0053-TEST-ONE-CHARACTER.
003890     CONTINUE.
