000010******************************************************************
000020*    FCRPT.COB - SELECT CLAUSE FOR REPORT-FILE                   *
000030*    1997-07-30 RHV  ORIGINAL.                                  *
000040******************************************************************
000050     SELECT REPORT-FILE ASSIGN TO RPTFILE
000060         ORGANIZATION IS LINE SEQUENTIAL.
