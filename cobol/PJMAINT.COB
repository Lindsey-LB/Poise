000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PJMAINT.
000030 AUTHOR.        R H VENTER.
000040 INSTALLATION.  CRANBROOK STRUCTURAL ENGINEERS - DATA PROCESSING.
000050 DATE-WRITTEN.  1997-07-30.
000060 DATE-COMPILED.
000070 SECURITY.      UNCLASSIFIED.
000080*
000090******************************************************************
000100*                                                                *
000110*    PJMAINT                                                     *
000120*                                                                *
000130*    NIGHTLY PROJECT MAINTENANCE RUN.  LOADS THE PROJECT MASTER  *
000140*    INTO AN IN-MEMORY TABLE, APPLIES EACH TRANSACTION IN THE    *
000150*    MAINTENANCE FILE AGAINST THE TABLE (VIA PJADD FOR ADD-      *
000160*    PROJECT TRANSACTIONS AND PJEDIT FOR EVERYTHING ELSE),       *
000170*    REWRITES THE UPDATED MASTER AND PRINTS A TRANSACTION        *
000180*    MESSAGE FOR EVERY TRANSACTION PLUS END-OF-RUN COUNTS.       *
000190*    REPLACES THE OLD ON-LINE MAIN MENU - PROJECTS ARE NO LONGER *
000200*    MAINTAINED INTERACTIVELY, SEE CR-0711.                      *
000210*                                                                *
000220*    CHANGE LOG                                                  *
000230*    ----------                                                  *
000240*    1997-07-30 RHV  ORIGINAL PROGRAM (REPLACES THE HAPR MAIN    *
000250*                 MENU SHELL).                                   *
000260*    1998-12-03 LMN  Y2K REVIEW - PM-RUN-DATE AND ALL TABLE DATE  *
000270*                 FIELDS CONFIRMED FULL 4-DIGIT YEAR.            *
000280*    2003-08-21 RHV  CR-1042 WIDENED PRJW-COUNT TO 9999 ROWS     *
000290*                 AND ADDED THE REJECTED-TRANSACTION COUNT.      *
000300*    2007-01-11 RHV  CR-1195 MOVED THE THREE TRANSACTION COUNTS  *
000310*                 OUT TO STAND-ALONE 77-LEVEL ITEMS - NO LOGIC   *
000320*                 CHANGE.                                       *
000330*    2007-02-02 RHV  CR-1201 PRJW-TABLE'S ROW NOW COMES FROM     *
000340*                 COPY "CBTABLE.COB" INSTEAD OF BEING RETYPED    *
000350*                 INLINE - NO LAYOUT CHANGE.  ALSO REWORKED      *
000360*                 0310-DISPATCH-TRANSACTION TO GO TO THE ADD/EDIT *
000370*                 PARAGRAPHS DEPENDING ON DISPATCH-IDX RATHER    *
000380*                 THAN EVALUATE TRUE - NO LOGIC CHANGE.          *
000390*    2007-02-09 RHV  CR-1214 DROPPED THE WS- PREFIX FROM EVERY    *
000400*                 WORKING-STORAGE ITEM IN THE TREE - THIS SHOP   *
000410*                 HAS NEVER USED ONE - NO LOGIC CHANGE.          *
000420*    2007-02-09 RHV  CR-1214 ALSO EXPANDED THE COMMENTARY BELOW  *
000430*                 THROUGH THE LOAD/DISPATCH/WRITE PARAGRAPHS SO   *
000440*                 THE NEXT PERSON TOUCHING THIS RUN DOES NOT     *
000450*                 HAVE TO RE-DERIVE WHAT PJADD/PJEDIT EXPECT OF  *
000460*                 IT FROM THE CODE ALONE.                        *
000470******************************************************************
000480
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM.
000530
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560*    PROJECT-MASTER-IN IS TONIGHT'S OPENING MASTER; IT IS READ
000570*    ONCE, IN FULL, INTO PRJW-TABLE BY 0200 BELOW AND NEVER
000580*    RE-READ.
000590     COPY "FCPRJIN.COB".
000600*    PROJECT-MASTER-OUT IS THE UPDATED MASTER - ONE WRITE PER
000610*    TABLE ROW, DONE ONLY AFTER EVERY TRANSACTION HAS BEEN
000620*    APPLIED (0400 BELOW).
000630     COPY "FCPRJOUT.COB".
000640*    TRANSACTIONS IS TONIGHT'S MAINTENANCE FILE - ONE RECORD PER
000650*    ADD/CHANGE/PAYMENT/FINALISE REQUEST, READ SEQUENTIALLY.
000660     COPY "FCTRANS.COB".
000670*    RUN-PARMS CARRIES TONIGHT'S RUN DATE (USED AS THE
000680*    COMPLETION DATE ON A FINALISE TRANSACTION) PLUS THE
000690*    SELECTED-PROJECT PARAMETERS PJREPORT READS LATER IN THE
000700*    SAME RUN - THIS PROGRAM ONLY CARES ABOUT THE RUN DATE.
000710     COPY "FCPARM.COB".
000720*    REPORT-FILE CARRIES THIS PROGRAM'S TRANSACTION-MESSAGE LINES
000730*    AND THE RUN-TOTALS LINE - PJREPORT OPENS THE SAME LOGICAL
000740*    PRINT FILE LATER FOR ITS OWN LISTINGS.
000750     COPY "FCRPT.COB".
000760
000770 DATA DIVISION.
000780 FILE SECTION.
000790*    OPENING PROJECT MASTER - ONE RECORD PER PROJECT, READ ONLY.
000800     COPY "CBPRJIN.COB".
000810*    UPDATED PROJECT MASTER - SAME RECORD LAYOUT, WRITE ONLY.
000820     COPY "CBPRJOUT.COB".
000830*    TONIGHT'S MAINTENANCE TRANSACTIONS, ONE ADD/EDIT PER RECORD.
000840     COPY "CBTRANS.COB".
000850*    RUN-PARMS RECORD - RUN DATE PLUS PJREPORT'S SELECTION KEY.
000860     COPY "CBPARM.COB".
000870*    PRINT-LINE RECORD SHARED WITH PJREPORT'S LATER OUTPUT STEP.
000880     COPY "CBRPT.COB".
000890
000900 WORKING-STORAGE SECTION.
000910*    END-OF-RUN COUNTS, PRINTED BY 0500-PRINT-RUN-TOTALS.
000920*    READ-COUNT IS EVERY TRANSACTION SEEN; APPLIED-COUNT AND
000930*    REJECTED-COUNT ALWAYS SUM BACK TO READ-COUNT SINCE EVERY
000940*    TRANSACTION IS EITHER APPLIED OR REJECTED, NEVER BOTH, NEVER
000950*    NEITHER (CR-1042 ADDED REJECTED-COUNT WHEN THE BATCH DESIGN
000960*    REPLACED THE OLD ON-LINE SCREENS, WHICH HAD NO EQUIVALENT -
000970*    AN ON-LINE USER JUST SAW THE REJECT MESSAGE AND TRIED AGAIN).
000980 77  TRAN-READ-COUNT          PIC 9(6)  COMP  VALUE ZERO.
000990 77  TRAN-APPLIED-COUNT       PIC 9(6)  COMP  VALUE ZERO.
001000 77  TRAN-REJECTED-COUNT      PIC 9(6)  COMP  VALUE ZERO.
001010*    DISPATCH-IDX DRIVES THE GO TO ... DEPENDING ON IN
001020*    0310-DISPATCH-TRANSACTION BELOW - 0 MEANS "NO TRAN-CODE
001030*    MATCHED YET", 1 MEANS ADD, 2 MEANS ONE OF THE FOUR EDIT
001040*    CODES (CR-1201).
001050 77  DISPATCH-IDX             PIC 9     COMP  VALUE ZERO.
001060
001070*    END-OF-FILE SWITCHES FOR THE TWO SEQUENTIAL INPUT FILES.
001080 01  RUN-SWITCHES.
001090*        SET WHEN PROJECT-MASTER-IN IS EXHAUSTED - TESTED BY
001100*        0200'S LOAD LOOP, NOT REFERENCED AGAIN AFTER THAT.
001110     05  PRJIN-EOF-SW         PIC X           VALUE "N".
001120         88  PRJIN-EOF                        VALUE "Y".
001130*        SET WHEN TRANSACTIONS IS EXHAUSTED - TESTED BY THE MAIN
001140*        LINE'S TRANSACTION-PROCESSING LOOP.
001150     05  TRANS-EOF-SW         PIC X           VALUE "N".
001160         88  TRANS-EOF                        VALUE "Y".
001170     05  FILLER                  PIC X(10)       VALUE SPACE.
001180
001190*    PRJW-COUNT IS THE NUMBER OF ROWS CURRENTLY IN PRJW-TABLE -
001200*    SET BY 0220 AS THE OPENING MASTER LOADS, THEN LEFT UNTOUCHED
001210*    EXCEPT BY PJADD (WHICH BUMPS IT BY ONE PER ADD TRANSACTION
001220*    IT ACCEPTS).
001230 01  RUN-COUNTERS.
001240     05  PRJW-COUNT           PIC 9(4)  COMP  VALUE ZERO.
001250     05  FILLER                  PIC X(10)       VALUE SPACE.
001260
001270*    TONIGHT'S RUN DATE, LIFTED FROM RUN-PARMS IN 0100-INITIALISE
001280*    AND PASSED TO PJEDIT ON EVERY CALL - PJEDIT'S
001290*    0050-FINALISE-PROJECT USES IT AS THE COMPLETION DATE.
001300 01  RUN-DATE                 PIC 9(8)        VALUE ZERO.
001310
001320*    CALL-INTERFACE WORK AREAS SHARED WITH PJADD/PJEDIT.  EACH OF
001330*    THESE IS RESET AT THE TOP OF 0310-DISPATCH-TRANSACTION
001340*    BEFORE EVERY CALL SO A VALUE LEFT OVER FROM THE PREVIOUS
001350*    TRANSACTION CAN NEVER LEAK INTO THE NEXT ONE'S MESSAGE OR
001360*    INVOICE.
001370 01  CALL-WORK.
001380*        ADD-SWITCH/MAINT-ADD-OK IS PJADD'S RETURN CODE.
001390     05  ADD-SWITCH           PIC X           VALUE "N".
001400         88  MAINT-ADD-OK                           VALUE "Y".
001410*        EDIT-SWITCH/MAINT-EDIT-OK IS PJEDIT'S RETURN CODE - A
001420*        SEPARATE SWITCH FROM ADD-SWITCH BECAUSE ONLY ONE OF
001430*        PJADD/PJEDIT IS EVER CALLED FOR A GIVEN TRANSACTION, BUT
001440*        BOTH FIELDS STILL NEED TO EXIST SO THE CALL USING LISTS
001450*        BELOW STAY FIXED IN SHAPE.
001460     05  EDIT-SWITCH          PIC X           VALUE "N".
001470         88  MAINT-EDIT-OK                           VALUE "Y".
001480*        SET BY PJEDIT WHEN A FINALISE LEAVES AN OUTSTANDING
001490*        BALANCE - TELLS 0320 BELOW WHETHER TO PRINT
001500*        INVOICE-LINES AFTER THE TRANSACTION MESSAGE.
001510     05  INVOICE-SWITCH       PIC X           VALUE "N".
001520         88  INVOICE-PRODUCED                 VALUE "Y".
001530*        REJECT REASON OR CONFIRMATION TEXT FROM WHICHEVER OF
001540*        PJADD/PJEDIT WAS CALLED - PRINTED VERBATIM BY 0320.
001550     05  TRAN-MESSAGE              PIC X(60)       VALUE SPACE.
001560     05  FILLER                  PIC X(10)       VALUE SPACE.
001570
001580*    TWO-LINE INVOICE BODY, FILLED IN BY PJEDIT'S
001590*    0051-BUILD-INVOICE WHEN INVOICE-SWITCH COMES BACK "Y".
001600 01  INVOICE-LINES.
001610     05  INVOICE-LINE-1       PIC X(80)       VALUE SPACE.
001620     05  INVOICE-LINE-2       PIC X(80)       VALUE SPACE.
001630     05  FILLER                  PIC X(10)       VALUE SPACE.
001640
001650*    IN-MEMORY PROJECT TABLE.  ONE ROW PER PROJECT, LOADED FROM
001660*    PROJECT-MASTER-IN AT THE START OF THE RUN AND REWRITTEN TO
001670*    PROJECT-MASTER-OUT AT THE END.  THIS LAYOUT MUST STAY BYTE
001680*    FOR BYTE IDENTICAL TO THE PRJW-TABLE LINKAGE GROUPS IN
001690*    PJADD AND PJEDIT - THE CALLS BELOW PASS IT BY REFERENCE, SO
001700*    A ROW PJADD APPENDS OR PJEDIT UPDATES IS SEEN BY THIS
001710*    PROGRAM WITHOUT ANY COPY-BACK STEP.
001720 01  PRJW-TABLE.
001730*        OCCURS DEPENDING ON, NOT A FIXED 9999, SO THE COMPILER
001740*        KNOWS HOW MUCH OF THE TABLE IS ACTUALLY IN USE WHEN THIS
001750*        GROUP IS PASSED DOWN TO PJADD/PJEDIT AS A PARAMETER.
001760     05  PRJW-ROW OCCURS 1 TO 9999 TIMES
001770             DEPENDING ON PRJW-COUNT
001780             INDEXED BY PRJW-IDX.
001790*            ROW LAYOUT LIVES IN ITS OWN COPYBOOK (CR-1201) SO
001800*            PJADD, PJEDIT AND THIS PROGRAM ALL COMPILE FROM THE
001810*            ONE SOURCE OF TRUTH RATHER THAN THREE HAND-TYPED
001820*            COPIES THAT COULD DRIFT APART.
001830         COPY "CBTABLE.COB".
001840
001850*    END-OF-RUN SUMMARY LINE - THE LAST LINE WRITTEN TO
001860*    REPORT-FILE BEFORE PJMAINT CLOSES IT (PJREPORT OPENS THE
001870*    SAME FILE FRESH LATER IN THE NIGHT'S RUN, SO THIS LINE IS
001880*    NOT DISTURBED BY ANYTHING DOWNSTREAM).
001890 01  RUN-TOTALS-LINE.
001900     05  FILLER                  PIC X(20)
001910             VALUE "Transactions read: ".
001920     05  RT-READ-COUNT           PIC ZZZ,ZZ9.
001930     05  FILLER                  PIC X(22)
001940             VALUE "  applied: ".
001950     05  RT-APPLIED-COUNT        PIC ZZZ,ZZ9.
001960     05  FILLER                  PIC X(12)
001970             VALUE "  rejected: ".
001980     05  RT-REJECTED-COUNT       PIC ZZZ,ZZ9.
001990     05  FILLER                  PIC X(10)       VALUE SPACE.
002000
002010 PROCEDURE DIVISION.
002020
002030*    MAIN LINE - LOAD, APPLY EVERY TRANSACTION, REWRITE THE
002040*    MASTER, PRINT THE COUNTS, CLOSE EVERYTHING DOWN.  THE ORDER
002050*    HERE IS FIXED - THE MASTER IS NOT REWRITTEN UNTIL EVERY
002060*    TRANSACTION HAS BEEN APPLIED, SO A RUN THAT ABENDS PARTWAY
002070*    THROUGH THE TRANSACTION LOOP LEAVES PROJECT-MASTER-OUT
002080*    ENTIRELY UNWRITTEN RATHER THAN HALF-WRITTEN.
002090 0000-MAIN-LINE.
002100     PERFORM 0100-INITIALISE.
002110     PERFORM 0200-LOAD-PROJECT-TABLE.
002120*        ONE PASS THROUGH TRANSACTIONS, ONE CALL TO 0300 PER
002130*        RECORD, UNTIL THE FILE IS EXHAUSTED.
002140     PERFORM 0300-PROCESS-ONE-TRANSACTION
002150         UNTIL TRANS-EOF.
002160     PERFORM 0400-WRITE-PROJECT-TABLE.
002163*        TOTALS ARE PRINTED AFTER THE MASTER IS SAFELY REWRITTEN,
002166*        NOT BEFORE - A COUNT OF WHAT WAS APPLIED MEANS NOTHING
002169*        IF THE REWRITE THEN FAILED.
002170     PERFORM 0500-PRINT-RUN-TOTALS.
002180     PERFORM 0900-TERMINATE.
002190
002193*        PJREPORT IS RUN AS A SEPARATE JOB STEP STRAIGHT AFTER
002196*        THIS ONE, NOT CALLED FROM HERE - THIS PROGRAM KNOWS
002199*        NOTHING ABOUT REPORTING, ONLY ABOUT MAINTAINING THE FILE.
002200     STOP RUN.
002210
002220*    OPENS ALL FIVE FILES AND PICKS UP TONIGHT'S RUN DATE.  A
002230*    MISSING RUN-PARMS RECORD (SHOULD NEVER HAPPEN IN PRODUCTION,
002240*    BUT THE JCL HAS BEEN KNOWN TO SKIP A STEP) DEFAULTS THE RUN
002250*    DATE TO ZERO RATHER THAN ABENDING - A FINALISE TRANSACTION
002260*    ON SUCH A RUN WOULD STAMP AN OBVIOUSLY WRONG COMPLETION DATE,
002270*    WHICH IS EASIER FOR OPERATIONS TO SPOT THAN AN ABEND IN THE
002280*    MIDDLE OF THE NIGHT.
002290 0100-INITIALISE.
002300*        TWO INPUTS, TWO OUTPUTS, PLUS THE PARAMETER FILE - ALL
002310*        FIVE STAY OPEN FOR THE WHOLE RUN, CLOSED TOGETHER BY
002320*        0900-TERMINATE AT THE END.
002330     OPEN INPUT PROJECT-MASTER-IN.
002340     OPEN INPUT TRANSACTIONS.
002350     OPEN INPUT RUN-PARMS.
002360     OPEN OUTPUT PROJECT-MASTER-OUT.
002370     OPEN OUTPUT REPORT-FILE.
002380*        RUN-PARMS IS A SINGLE-RECORD FILE - ONE READ PICKS UP
002390*        EVERYTHING THIS RUN NEEDS FROM IT.
002400     READ RUN-PARMS
002410         AT END MOVE ZERO TO PM-RUN-DATE.
002420     MOVE PM-RUN-DATE TO RUN-DATE.
002430
002440*    LOADS THE WHOLE OPENING MASTER INTO PRJW-TABLE BEFORE A
002450*    SINGLE TRANSACTION IS LOOKED AT - EVERY TRANSACTION BELOW
002460*    NEEDS TO BE ABLE TO SEE EVERY PROJECT, INCLUDING ONES THAT
002470*    SORT AFTER IT IN THE MASTER, SO A TABLE LOAD IS REQUIRED
002480*    RATHER THAN A MATCH/MERGE AGAINST THE SEQUENTIAL FILE.
002490 0200-LOAD-PROJECT-TABLE.
002500     PERFORM 0210-READ-ONE-MASTER-ROW
002510         UNTIL PRJIN-EOF.
002520
002530*    READS ONE MASTER RECORD AND APPENDS IT TO THE TABLE, UNLESS
002540*    THE FILE IS ALREADY EXHAUSTED.
002550 0210-READ-ONE-MASTER-ROW.
002560     READ PROJECT-MASTER-IN
002570         AT END SET PRJIN-EOF TO TRUE
002580         NOT AT END PERFORM 0220-APPEND-MASTER-ROW.
002590
002600*    APPENDS ONE MASTER RECORD TO THE TABLE, FIELD BY FIELD, PLUS
002610*    ITS THREE CONTACT SLOTS VIA 0221 BELOW - PRJI-RECORD (THE FD
002620*    LAYOUT) AND PRJW-ROW (THE TABLE LAYOUT) CARRY THE SAME DATA
002630*    BUT ARE NOT THE SAME COPYBOOK, SO THEY CANNOT BE MOVED AS ONE
002640*    GROUP.
002650 0220-APPEND-MASTER-ROW.
002660*        BUMP THE COUNT FIRST, THEN POINT PRJW-IDX AT THE NEW
002670*        LAST ROW - EVERY MOVE BELOW TARGETS THAT ONE ROW.
002680     ADD 1 TO PRJW-COUNT.
002690     SET PRJW-IDX TO PRJW-COUNT.
002700     MOVE PRJI-NUMBER            TO PRJW-NUMBER (PRJW-IDX).
002710     MOVE PRJI-NAME              TO PRJW-NAME (PRJW-IDX).
002720     MOVE PRJI-BUILD-TYPE        TO PRJW-BUILD-TYPE (PRJW-IDX).
002730     MOVE PRJI-ERF-NUM           TO PRJW-ERF-NUM (PRJW-IDX).
002740     MOVE PRJI-SITE-ADDRESS      TO PRJW-SITE-ADDRESS (PRJW-IDX).
002750     MOVE PRJI-TOTAL-FEE         TO PRJW-TOTAL-FEE (PRJW-IDX).
002760     MOVE PRJI-TOTAL-PAID        TO PRJW-TOTAL-PAID (PRJW-IDX).
002770     MOVE PRJI-DEADLINE          TO PRJW-DEADLINE (PRJW-IDX).
002780     MOVE PRJI-MANAGER           TO PRJW-MANAGER (PRJW-IDX).
002790*        COMPLETION DATE CARRIES FORWARD AS-IS - A PROJECT
002800*        FINALISED ON A PRIOR RUN STAYS FINALISED ON THIS ONE.
002810     MOVE PRJI-COMPLETION-DATE   TO PRJW-COMPLETION-DATE (PRJW-IDX).
002820     PERFORM 0221-COPY-ONE-CONTACT THRU 0221-COPY-ONE-CONTACT-EXIT
002830         VARYING PRJI-IDX FROM 1 BY 1 UNTIL PRJI-IDX > 3.
002840
002850*    COPIES ONE OF THE THREE CONTACT SLOTS (CUSTOMER, CONTRACTOR,
002860*    ARCHITECT, IN THAT FIXED ORDER) FROM THE MASTER RECORD TO
002870*    THE TABLE ROW.
002880 0221-COPY-ONE-CONTACT.
002890     MOVE PRJI-CONTACT-TYPE (PRJI-IDX)
002900              TO PRJW-CONTACT-TYPE (PRJW-IDX PRJI-IDX).
002910     MOVE PRJI-CONTACT-NAME (PRJI-IDX)
002920              TO PRJW-CONTACT-NAME (PRJW-IDX PRJI-IDX).
002930     MOVE PRJI-CONTACT-PHONE (PRJI-IDX)
002940              TO PRJW-CONTACT-PHONE (PRJW-IDX PRJI-IDX).
002950     MOVE PRJI-CONTACT-EMAIL (PRJI-IDX)
002960              TO PRJW-CONTACT-EMAIL (PRJW-IDX PRJI-IDX).
002970     MOVE PRJI-CONTACT-ADDRESS (PRJI-IDX)
002980              TO PRJW-CONTACT-ADDRESS (PRJW-IDX PRJI-IDX).
002990 0221-COPY-ONE-CONTACT-EXIT.
003000     EXIT.
003010
003020*    READS ONE TRANSACTION AND, IF THERE WAS ONE, DISPATCHES IT
003030*    AND PRINTS ITS RESULT LINE.  TRAN-READ-COUNT IS BUMPED HERE,
003040*    NOT INSIDE THE DISPATCH PARAGRAPH, SO IT COUNTS EVERY
003050*    TRANSACTION SEEN REGARDLESS OF WHETHER IT WAS LATER APPLIED,
003060*    REJECTED, OR EVEN RECOGNISED.
003070 0300-PROCESS-ONE-TRANSACTION.
003080     READ TRANSACTIONS
003090         AT END SET TRANS-EOF TO TRUE
003100         NOT AT END
003110*                ONLY RUNS WHEN THERE REALLY WAS A TRANSACTION -
003120*                TRANS-EOF NEVER GOES THROUGH THE DISPATCH/PRINT
003130*                STEPS BELOW.
003140             ADD 1 TO TRAN-READ-COUNT
003150             PERFORM 0310-DISPATCH-TRANSACTION
003160                 THRU 0310-DISPATCH-TRANSACTION-EXIT
003170             PERFORM 0320-PRINT-TRANSACTION-MESSAGE.
003180
003190*    DISPATCHES ON DISPATCH-IDX RATHER THAN ON TR-CODE DIRECTLY
003200*    SO A NEW TRAN-CODE ONLY NEEDS A NEW IF BELOW AND A NEW GO TO
003210*    TARGET - THE SAME ALTERED-GO-TO STYLE THE OLD ON-LINE SYSTEM
003220*    USED FOR ITS MENU DISPATCH (SEE CR-1201).  DISPATCH-IDX
003230*    STAYS ZERO, AND FALLS THROUGH TO 0313-DISPATCH-UNKNOWN, WHEN
003240*    TR-CODE MATCHES NEITHER THE ADD TEST NOR ANY OF THE FOUR
003250*    EDIT TESTS.
003260 0310-DISPATCH-TRANSACTION.
003270*        CLEAR EVERYTHING THE CALLED PROGRAM MIGHT SET, BEFORE
003280*        EVERY SINGLE CALL - SEE THE WORKING-STORAGE NOTE ABOVE
003290*        CALL-WORK.
003300     MOVE SPACE TO TRAN-MESSAGE.
003310     MOVE "N" TO ADD-SWITCH.
003320     MOVE "N" TO EDIT-SWITCH.
003330     MOVE "N" TO INVOICE-SWITCH.
003340     MOVE SPACE TO INVOICE-LINES.
003350     MOVE 0 TO DISPATCH-IDX.
003360     IF TR-ADD
003370         MOVE 1 TO DISPATCH-IDX
003380     END-IF.
003390     IF TR-CHANGE-DEADLINE OR TR-ADD-PAYMENT
003400            OR TR-REPLACE-CONTRACTOR OR TR-FINALISE
003410         MOVE 2 TO DISPATCH-IDX
003420     END-IF.
003430*        GO TO ... DEPENDING ON TAKES THE FIRST LISTED TARGET
003440*        WHEN DISPATCH-IDX IS 1, THE SECOND WHEN IT IS 2, AND
003450*        FALLS THROUGH TO THE NEXT STATEMENT (THE UNCONDITIONAL
003460*        GO TO BELOW) WHEN IT IS ANY OTHER VALUE, INCLUDING ZERO.
003470     GO TO 0311-DISPATCH-ADD
003480            0312-DISPATCH-EDIT
003490               DEPENDING ON DISPATCH-IDX.
003500     GO TO 0313-DISPATCH-UNKNOWN.
003510
003520*    DISPATCH-IDX = 1 - AN ADD-PROJECT TRANSACTION (TR-CODE "A").
003530*    CALLS PJADD WITH THE WHOLE PROJECT TABLE PASSED BY REFERENCE
003540*    SO PJADD CAN APPEND THE NEW ROW DIRECTLY, AND RETURNS HERE
003550*    VIA THE GO TO BELOW RATHER THAN FALLING INTO
003560*    0312-DISPATCH-EDIT.
003570 0311-DISPATCH-ADD.
003580             CALL "PJADD" USING ADD-SWITCH
003590                                TRAN-MESSAGE
003600                                TR-RECORD
003610                                PRJW-COUNT
003620                                PRJW-TABLE
003630*                ADD-OK MEANS THE ROW WENT ON THE TABLE; ANY
003640*                OTHER RESULT MEANS PJADD FOUND A REASON TO
003650*                REJECT THE TRANSACTION AND FILLED IN
003660*                TRAN-MESSAGE WITH WHY.
003670             IF MAINT-ADD-OK
003680                 ADD 1 TO TRAN-APPLIED-COUNT
003690             ELSE
003700                 ADD 1 TO TRAN-REJECTED-COUNT
003710             END-IF.
003720     GO TO 0310-DISPATCH-TRANSACTION-EXIT.
003730
003740*    DISPATCH-IDX = 2 - ONE OF THE FOUR EDIT-STYLE TRANSACTIONS
003750*    (TR-CODE "D"/"P"/"C"/"F").  PJEDIT ITSELF WORKS OUT WHICH OF
003760*    THE FOUR IT IS FROM TR-CODE - THIS PROGRAM DOES NOT NEED TO
003770*    KNOW, IT ONLY NEEDS TO ROUTE ANYTHING THAT IS NOT AN ADD TO
003780*    THE ONE SHARED PARAGRAPH.  RUN-DATE IS PASSED SO A FINALISE
003790*    HAS TONIGHT'S DATE TO STAMP AS THE COMPLETION DATE.
003800 0312-DISPATCH-EDIT.
003810             CALL "PJEDIT" USING EDIT-SWITCH
003820                                 TRAN-MESSAGE
003830                                 INVOICE-SWITCH
003840                                 INVOICE-LINES
003850                                 RUN-DATE
003860                                 TR-RECORD
003870                                 PRJW-COUNT
003880                                 PRJW-TABLE
003890*                EDIT-OK COVERS ALL FOUR TRAN-CODES PJEDIT
003900*                HANDLES - THERE IS NO SEPARATE RETURN SWITCH PER
003910*                TRAN-CODE.
003920             IF MAINT-EDIT-OK
003930                 ADD 1 TO TRAN-APPLIED-COUNT
003940             ELSE
003950                 ADD 1 TO TRAN-REJECTED-COUNT
003960             END-IF.
003970     GO TO 0310-DISPATCH-TRANSACTION-EXIT.
003980
003990*    DISPATCH-IDX STILL ZERO - TR-CODE WAS NONE OF THE FIVE
004000*    RECOGNISED CODES.  NEITHER PJADD NOR PJEDIT IS CALLED; THE
004010*    TRANSACTION IS SIMPLY COUNTED AS REJECTED AND MOVES ON.
004020 0313-DISPATCH-UNKNOWN.
004030             MOVE "Unknown transaction code." TO TRAN-MESSAGE
004040             ADD 1 TO TRAN-REJECTED-COUNT.
004050
004060*    BODYLESS - ONLY EXISTS SO THE THREE GO TO TARGETS ABOVE HAVE
004070*    A COMMON FALL-THROUGH POINT TO RETURN CONTROL TO 0300.
004080 0310-DISPATCH-TRANSACTION-EXIT.
004090     EXIT.
004100
004110*    PRINTS THE ONE-LINE ACCEPT/REJECT MESSAGE FOR THE
004120*    TRANSACTION JUST DISPATCHED, THEN THE THREE-LINE INVOICE
004130*    BLOCK WHEN PJEDIT PRODUCED ONE - THE INVOICE ALWAYS FOLLOWS
004140*    ITS TRANSACTION'S OWN MESSAGE LINE, NEVER PRECEDES IT, SO A
004150*    READER OF THE LISTING CAN SEE WHICH FINALISE PRODUCED WHICH
004160*    INVOICE.
004170 0320-PRINT-TRANSACTION-MESSAGE.
004180*        EVERY TRANSACTION PRINTS EXACTLY ONE OF THESE LINES -
004190*        TRAN-CODE, PROJECT NUMBER, THEN WHATEVER TRAN-MESSAGE
004200*        CARRIES (REJECT REASON OR CONFIRMATION TEXT).
004210     MOVE SPACE TO RL-RECORD.
004220     STRING TR-CODE              DELIMITED BY SIZE
004230            " "                  DELIMITED BY SIZE
004240            TR-PROJECT-NUM       DELIMITED BY SIZE
004250            " - "                DELIMITED BY SIZE
004260            TRAN-MESSAGE           DELIMITED BY SIZE
004270            INTO RL-RECORD.
004280     WRITE RL-RECORD.
004290*        A THREE-LINE INVOICE BLOCK FOLLOWS ONLY WHEN PJEDIT SET
004300*        INVOICE-SWITCH TO "Y" - MOST TRANSACTIONS NEVER REACH
004310*        THIS IF.
004320     IF INVOICE-PRODUCED
004330         MOVE SPACE TO RL-RECORD
004340         MOVE "***FINAL INVOICE***" TO RL-RECORD
004350         WRITE RL-RECORD
004360         MOVE INVOICE-LINE-1 TO RL-RECORD
004370         WRITE RL-RECORD
004380         MOVE INVOICE-LINE-2 TO RL-RECORD
004390         WRITE RL-RECORD.
004400
004410*    REWRITES THE WHOLE TABLE BACK OUT TO PROJECT-MASTER-OUT,
004420*    ONE RECORD PER ROW, IN TABLE ORDER - WHICH IS MASTER ORDER
004430*    FOR EVERY ROW LOADED BY 0200, FOLLOWED BY WHATEVER NEW ROWS
004440*    TONIGHT'S ADD TRANSACTIONS APPENDED TO THE END.  AN EMPTY
004450*    TABLE (SHOULD NEVER HAPPEN IN PRODUCTION - IT WOULD MEAN THE
004460*    OPENING MASTER HAD NO ROWS AND NO ADD WAS ACCEPTED) SKIPS
004470*    THE LOOP RATHER THAN RUNNING A PERFORM ... VARYING WITH A
004480*    ZERO UPPER BOUND.
004490 0400-WRITE-PROJECT-TABLE.
004500     IF PRJW-COUNT NOT = ZERO
004510         PERFORM 0410-WRITE-ONE-MASTER-ROW
004520             THRU 0410-WRITE-ONE-MASTER-ROW-EXIT
004530             VARYING PRJW-IDX FROM 1 BY 1
004540                 UNTIL PRJW-IDX > PRJW-COUNT.
004550
004560*    MOVES ONE TABLE ROW OUT TO PRJO-RECORD (THE OUTPUT FD
004570*    LAYOUT) AND WRITES IT - THE MIRROR IMAGE OF 0220 ABOVE.
004580 0410-WRITE-ONE-MASTER-ROW.
004590     MOVE PRJW-NUMBER (PRJW-IDX)       TO PRJO-NUMBER.
004600     MOVE PRJW-NAME (PRJW-IDX)         TO PRJO-NAME.
004610     MOVE PRJW-BUILD-TYPE (PRJW-IDX)   TO PRJO-BUILD-TYPE.
004620     MOVE PRJW-ERF-NUM (PRJW-IDX)      TO PRJO-ERF-NUM.
004630     MOVE PRJW-SITE-ADDRESS (PRJW-IDX) TO PRJO-SITE-ADDRESS.
004640     MOVE PRJW-TOTAL-FEE (PRJW-IDX)    TO PRJO-TOTAL-FEE.
004650     MOVE PRJW-TOTAL-PAID (PRJW-IDX)   TO PRJO-TOTAL-PAID.
004660     MOVE PRJW-DEADLINE (PRJW-IDX)     TO PRJO-DEADLINE.
004670     MOVE PRJW-MANAGER (PRJW-IDX)      TO PRJO-MANAGER.
004680     MOVE PRJW-COMPLETION-DATE (PRJW-IDX)
004690                                       TO PRJO-COMPLETION-DATE.
004700     PERFORM 0411-COPY-ONE-CONTACT
004710         THRU 0411-COPY-ONE-CONTACT-EXIT
004720         VARYING PRJO-IDX FROM 1 BY 1 UNTIL PRJO-IDX > 3.
004730*        ONE WRITE PER ROW - PROJECT-MASTER-OUT HAS NO OTHER
004740*        WRITER ANYWHERE IN THE SUITE.
004750     WRITE PRJO-RECORD.
004760 0410-WRITE-ONE-MASTER-ROW-EXIT.
004770     EXIT.
004780
004790*    COPIES ONE CONTACT SLOT FROM THE TABLE ROW BACK TO THE
004800*    OUTPUT RECORD - THE MIRROR IMAGE OF 0221 ABOVE.
004810 0411-COPY-ONE-CONTACT.
004820     MOVE PRJW-CONTACT-TYPE (PRJW-IDX PRJO-IDX)
004830              TO PRJO-CONTACT-TYPE (PRJO-IDX).
004840     MOVE PRJW-CONTACT-NAME (PRJW-IDX PRJO-IDX)
004850              TO PRJO-CONTACT-NAME (PRJO-IDX).
004860     MOVE PRJW-CONTACT-PHONE (PRJW-IDX PRJO-IDX)
004870              TO PRJO-CONTACT-PHONE (PRJO-IDX).
004880     MOVE PRJW-CONTACT-EMAIL (PRJW-IDX PRJO-IDX)
004890              TO PRJO-CONTACT-EMAIL (PRJO-IDX).
004900     MOVE PRJW-CONTACT-ADDRESS (PRJW-IDX PRJO-IDX)
004910              TO PRJO-CONTACT-ADDRESS (PRJO-IDX).
004920 0411-COPY-ONE-CONTACT-EXIT.
004930     EXIT.
004940
004950*    FORMATS AND PRINTS THE SINGLE END-OF-RUN TOTALS LINE - THE
004960*    LAST THING WRITTEN TO REPORT-FILE BEFORE 0900 CLOSES IT.
004970 0500-PRINT-RUN-TOTALS.
004980*        THE THREE COMP COUNTERS ARE EDITED INTO THE ZZZ,ZZ9
004990*        FIELDS ON RUN-TOTALS-LINE BEFORE THE LINE IS WRITTEN -
005000*        COMP ITEMS CANNOT BE WRITTEN TO A REPORT FILE DIRECTLY.
005010     MOVE TRAN-READ-COUNT     TO RT-READ-COUNT.
005020     MOVE TRAN-APPLIED-COUNT  TO RT-APPLIED-COUNT.
005030     MOVE TRAN-REJECTED-COUNT TO RT-REJECTED-COUNT.
005040     MOVE SPACE TO RL-RECORD.
005050     MOVE RUN-TOTALS-LINE TO RL-RECORD.
005060     WRITE RL-RECORD.
005070
005080*    CLOSES ALL FIVE FILES IN THE SAME ORDER THEY WERE OPENED IN
005090*    0100-INITIALISE.
005100 0900-TERMINATE.
005110     CLOSE PROJECT-MASTER-IN.
005120     CLOSE PROJECT-MASTER-OUT.
005130     CLOSE TRANSACTIONS.
005140     CLOSE RUN-PARMS.
005150     CLOSE REPORT-FILE.
