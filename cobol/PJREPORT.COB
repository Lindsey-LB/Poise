000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PJREPORT.
000030 AUTHOR.        R H VENTER.
000040 INSTALLATION.  CRANBROOK STRUCTURAL ENGINEERS - DATA PROCESSING.
000050 DATE-WRITTEN.  1997-08-11.
000060 DATE-COMPILED.
000070 SECURITY.      UNCLASSIFIED.
000080*
000090******************************************************************
000100*                                                                *
000110*    PJREPORT                                                    *
000120*                                                                *
000130*    RUNS AFTER PJMAINT ON THE UPDATED PROJECT MASTER.  PRINTS   *
000140*    THREE LISTINGS TO REPORT-FILE -                             *
000150*        1. THE SELECTED-PROJECT DETAIL VIEW, WHEN RUN-PARMS     *
000160*           CARRIES A PROJECT NUMBER OR NAME TO LOOK UP,         *
000170*        2. EVERY INCOMPLETE (NOT YET FINALISED) PROJECT,        *
000180*        3. EVERY OVERDUE PROJECT (INCOMPLETE, DEADLINE BEFORE   *
000190*           THE RUN DATE).                                      *
000200*    REPLACES THE OLD PROJVIEW/HISTVIEW ON-LINE PAGING SCREENS - *
000210*    THESE LISTINGS NOW RUN UNATTENDED EVERY NIGHT, SEE CR-0711. *
000220*    THE RUN DATE COMES FROM RUN-PARMS, NOT THE SYSTEM CLOCK, SO *
000230*    A RERUN OF A PRIOR NIGHT'S BATCH REPRODUCES THE SAME        *
000240*    OVERDUE LIST.                                               *
000250*                                                                *
000260*    CHANGE LOG                                                  *
000270*    ----------                                                  *
000280*    1997-08-11 RHV  ORIGINAL PROGRAM (MERGES PROJVIEW'S AND     *
000290*                 HISTVIEW'S DISPLAY-ONE-PROJECT PARAGRAPHS INTO *
000300*                 ONE PRINT-FILE LISTING - THE STATISTICS BLOCK  *
000310*                 HISTVIEW USED TO SHOW IS NOT CARRIED FORWARD,  *
000320*                 IT HAD NO EQUIVALENT IN THE NEW BATCH DESIGN). *
000330*    1998-12-03 LMN  Y2K REVIEW - RUN-DATE AND PRJV-DEADLINE      *
000340*                 CONFIRMED FULL 4-DIGIT YEAR BEFORE COMPARISON. *
000350*    2006-05-09 RHV  CR-1180 ADDED THE SELECTED-PROJECT VIEW,     *
000360*                 DRIVEN BY PM-SEL-PROJECT-NUM/NAME.             *
000370*    2007-01-11 RHV  CR-1195 MOVED TARGET-IDX OUT TO A STAND-    *
000380*                 ALONE 77-LEVEL ITEM - NO LOGIC CHANGE.  ALSO    *
000390*                 FOLDED BOTH SIDES OF THE NAME LOOK-UP IN        *
000400*                 0310-TEST-ONE-ROW TO UPPER CASE FIRST, SINCE A  *
000410*                 NAME TYPED IN LOWER CASE ON RUN-PARMS WAS       *
000420*                 FAILING TO MATCH THE MASTER (HELPDESK CALL 5203). *
000430*    2007-02-09 RHV  CR-1214 DROPPED THE WS- PREFIX FROM EVERY    *
000440*                 WORKING-STORAGE ITEM BELOW - THIS SHOP HAS      *
000450*                 NEVER USED ONE - NO LOGIC CHANGE.               *
000460*    2007-02-09 RHV  CR-1214 ALSO EXPANDED THE PARAGRAPH          *
000470*                 COMMENTARY BELOW - THE THREE REPORT PASSES      *
000480*                 SHARE ONE DETAIL-PRINT PARAGRAPH AND THAT WAS   *
000490*                 NOT OBVIOUS WITHOUT READING ALL THREE SELECT    *
000500*                 PARAGRAPHS SIDE BY SIDE.                        *
000510*    2007-02-09 RHV  CR-1214 FURTHER EXPANDED THE COMMENTARY ON    *
000520*                 THE PRJV-TABLE LAYOUT AND ON 0600'S FIELD-BY-    *
000530*                 FIELD PRINT SEQUENCE - HELPDESK HAS BEEN ASKING  *
000540*                 WHY THE DETAIL BLOCK PRINTS IN THE ORDER IT      *
000550*                 DOES AND THE REASON WAS NEVER WRITTEN DOWN.      *
000560******************************************************************
000570
000580 ENVIRONMENT DIVISION.
000590 CONFIGURATION SECTION.
000600 SPECIAL-NAMES.
000610     C01 IS TOP-OF-FORM.
000620
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650*    PROJECT-MASTER-OUT IS THE MASTER PJMAINT REWROTE EARLIER IN
000660*    TONIGHT'S RUN - READ HERE ONLY, NEVER UPDATED.
000670     COPY "FCPRJOUT.COB".
000680*    RUN-PARMS SUPPLIES THE RUN DATE (FOR THE OVERDUE TEST) AND
000690*    THE OPTIONAL SELECTED-PROJECT NUMBER/NAME (CR-1180).
000700     COPY "FCPARM.COB".
000710*    REPORT-FILE IS THE SAME LOGICAL PRINT FILE PJMAINT WROTE ITS
000720*    TRANSACTION MESSAGES TO - THIS PROGRAM OPENS IT AGAIN AS A
000730*    FRESH OUTPUT STEP, SO THE THREE LISTINGS BELOW FOLLOW
000740*    PJMAINT'S OUTPUT IN THE SAME PRINT STREAM WITHOUT EITHER
000750*    PROGRAM NEEDING TO KNOW ABOUT THE OTHER'S LINE COUNT.
000760     COPY "FCRPT.COB".
000770
000780 DATA DIVISION.
000790 FILE SECTION.
000800*    PROJECT MASTER RECORD LAYOUT - IDENTICAL TO THE ONE PJMAINT
000810*    WRITES, SINCE THIS PROGRAM READS THE SAME FILE PJMAINT JUST
000820*    CLOSED.
000830     COPY "CBPRJOUT.COB".
000840*    RUN-PARAMETER RECORD - RUN DATE PLUS THE OPTIONAL SELECTION
000850*    KEY.
000860     COPY "CBPARM.COB".
000870*    ONE PRINT LINE OF REPORT-FILE.
000880     COPY "CBRPT.COB".
000890
000900 WORKING-STORAGE SECTION.
000910*    TARGET-IDX HOLDS THE SUBSCRIPT OF WHICHEVER PRJV-TABLE ROW
000920*    0600-PRINT-PROJECT-DETAIL IS CURRENTLY PRINTING - SET BY
000930*    WHICHEVER OF 0310/0410/0510 FOUND OR SELECTED THE ROW, SO
000940*    0600 ITSELF NEVER NEEDS TO KNOW WHICH OF THE THREE PASSES
000950*    CALLED IT.
000960 77  TARGET-IDX               PIC 9(4)  COMP  VALUE ZERO.
000970
000980*    END-OF-FILE AND FOUND/PRINTED SWITCHES SHARED ACROSS THE
000990*    THREE REPORT PASSES.
001000 01  RUN-SWITCHES.
001010     05  PRJOUT-EOF-SW        PIC X           VALUE "N".
001020         88  PRJOUT-EOF                       VALUE "Y".
001030*        SET BY 0310-TEST-ONE-ROW WHEN THE SELECTED PROJECT IS
001040*        LOCATED - TESTED BY 0300 TO DECIDE WHETHER TO PRINT THE
001050*        DETAIL VIEW OR THE "NOT FOUND" LINE.
001060     05  FOUND-SWITCH         PIC X           VALUE "N".
001070         88  FOUND                            VALUE "Y".
001080*        SET BY 0410/0510 THE FIRST TIME EACH PASS PRINTS A ROW -
001090*        LETS 0400/0500 TELL AN EMPTY LISTING FROM A LISTING
001100*        THAT JUST HAPPENED TO PRINT NOTHING YET.
001110     05  ANY-SWITCH           PIC X           VALUE "N".
001120         88  ANY-PRINTED                       VALUE "Y".
001123*        SPARE BYTES - STANDARD PRACTICE ON EVERY GROUP IN THIS
001126*        PROGRAM, NOT JUST THIS ONE, SO A FUTURE SWITCH CAN BE
001129*        ADDED WITHOUT RESIZING THE GROUP.
001130     05  FILLER                  PIC X(10)       VALUE SPACE.
001140
001150*    NUMBER OF ROWS CURRENTLY IN PRJV-TABLE - LOADED ONCE BY 0200
001160*    AND NEVER CHANGED AFTERWARD, SINCE THIS PROGRAM NEVER WRITES
001170*    THE MASTER BACK.
001180 01  RUN-COUNTERS.
001190     05  PRJV-COUNT           PIC 9(4)  COMP  VALUE ZERO.
001193*        SPARE BYTES, AS ABOVE.
001196     05  FILLER                  PIC X(10)       VALUE SPACE.
001210
001220*    RUN-DATE AND THE SELECTED-PROJECT KEY, BOTH LIFTED FROM
001230*    RUN-PARMS BY 0100-INITIALISE.  SEL-NAME-FOLDED AND
001240*    ROW-NAME-FOLDED ARE THE UPPER-CASE WORK FIELDS THE
001250*    CASE-INSENSITIVE NAME LOOK-UP USES (CR-1195).
001260 01  SELECTION-WORK.
001270*        TONIGHT'S RUN DATE - USED ONLY BY 0510'S OVERDUE TEST,
001280*        NOT BY ANY DATE ARITHMETIC IN THIS PROGRAM.
001290     05  RUN-DATE             PIC 9(8)        VALUE ZERO.
001300*        SELECTION KEY, NUMBER SIDE - ZERO MEANS "NO NUMBER
001310*        SUPPLIED", NOT "PROJECT NUMBER ZERO" (PROJECT NUMBERS
001320*        START AT ONE, SEE PJADD).
001330     05  SEL-PROJECT-NUM      PIC 9(6)        VALUE ZERO.
001340*        SELECTION KEY, NAME SIDE - SPACE MEANS "NO NAME
001350*        SUPPLIED".  EITHER KEY MAY BE USED, NOT BOTH TOGETHER.
001360     05  SEL-PROJECT-NAME     PIC X(40)       VALUE SPACE.
001363*        UPPER-CASE WORKING COPY OF SEL-PROJECT-NAME, BUILT ONCE
001366*        BY 0100-INITIALISE.
001370     05  SEL-NAME-FOLDED      PIC X(40)       VALUE SPACE.
001373*        UPPER-CASE WORKING COPY OF WHICHEVER ROW 0310 IS
001376*        CURRENTLY TESTING - REBUILT ON EVERY CALL TO 0310.
001380     05  ROW-NAME-FOLDED      PIC X(40)       VALUE SPACE.
001390     05  FILLER                  PIC X(10)       VALUE SPACE.
001400
001410*    IN-MEMORY PROJECT TABLE BUILT FROM PROJECT-MASTER-OUT - THE
001420*    SAME RECORD THIS RUN'S PJMAINT STEP LEFT BEHIND.  ALL THREE
001430*    REPORT PASSES BELOW WORK AGAINST THIS TABLE RATHER THAN
001440*    RE-READING THE FILE, SINCE THE FILE IS SEQUENTIAL AND EACH
001450*    PASS NEEDS TO SEE EVERY ROW.
001460 01  PRJV-TABLE.
001470     05  PRJV-ROW OCCURS 1 TO 9999 TIMES
001480             DEPENDING ON PRJV-COUNT
001490             INDEXED BY PRJV-IDX.
001500*            PROJECT NUMBER - THE TABLE'S LOOK-UP KEY, TESTED BY
001510*            0310 AGAINST SEL-PROJECT-NUM.
001520         10  PRJV-NUMBER             PIC 9(6).
001530*            PROJECT NAME - MAY ALREADY CARRY THE " (Finalised)"
001540*            TAG PJEDIT APPENDS ON FINALISE.
001550         10  PRJV-NAME               PIC X(40).
001560*            FREE-TEXT BUILDING TYPE - CARRIED STRAIGHT THROUGH,
001570*            NO CODE TABLE BEHIND IT.
001580         10  PRJV-BUILD-TYPE         PIC X(20).
001590*            MUNICIPAL ERF (LAND PARCEL) NUMBER - UNRELATED TO
001600*            PRJV-NUMBER ABOVE.
001610         10  PRJV-ERF-NUM            PIC 9(6).
001620*            PHYSICAL SITE ADDRESS - THE BUILDING'S ADDRESS, NOT
001630*            ANY CONTACT'S POSTAL ADDRESS.
001640         10  PRJV-SITE-ADDRESS       PIC X(50).
001650*            FEE AND PAID-TO-DATE - THE DIFFERENCE BETWEEN THE
001660*            TWO IS WHAT 0600 PRINTS AS THE OUTSTANDING BALANCE,
001670*            THOUGH THIS PROGRAM NEVER COMPUTES THAT DIFFERENCE
001680*            ITSELF, IT JUST PRINTS BOTH FIGURES.
001690         10  PRJV-TOTAL-FEE          PIC S9(9)V99.
001700         10  PRJV-TOTAL-PAID         PIC S9(9)V99.
001710*            DEADLINE - TESTED BY 0510 AGAINST RUN-DATE TO
001720*            DECIDE OVERDUE STATUS.
001730         10  PRJV-DEADLINE           PIC 9(8).
001740*            ALPHA REDEFINITION USED ONLY BY 0610-FORMAT-DEADLINE
001750*            BELOW TO SLICE THE YYYYMMDD INTO YYYY-MM-DD FOR
001760*            PRINTING - THE NUMERIC PICTURE ITSELF IS NEVER
001770*            SUBSCRIPTED BY POSITION.
001780         10  PRJV-DEADLINE-ALPHA REDEFINES PRJV-DEADLINE
001790                                     PIC X(8).
001800*            THREE FIXED CONTACT SLOTS - 1 CUSTOMER, 2
001810*            CONTRACTOR, 3 ARCHITECT, THE SAME ORDER EVERY OTHER
001820*            PROGRAM IN THE SUITE USES.
001830         10  PRJV-CONTACT OCCURS 3 TIMES INDEXED BY PRJV-CIDX.
001840             15  PRJV-CONTACT-TYPE       PIC X(10).
001850             15  PRJV-CONTACT-NAME       PIC X(30).
001860             15  PRJV-CONTACT-PHONE      PIC X(15).
001870             15  PRJV-CONTACT-EMAIL      PIC X(40).
001880             15  PRJV-CONTACT-ADDRESS    PIC X(50).
001890*            PROJECT MANAGER NAME - CRANBROOK'S OWN STAFF MEMBER
001900*            RESPONSIBLE, NOT ONE OF THE THREE CONTACTS ABOVE.
001910         10  PRJV-MANAGER            PIC X(30).
001920         10  PRJV-COMPLETION-DATE    PIC 9(8).
001930*            SPACE MEANS "NOT YET FINALISED" - TESTED BY BOTH
001940*            0410 (INCOMPLETE LISTING) AND 0510 (OVERDUE
001950*            LISTING) BELOW, AND FORMATTED FOR PRINTING BY
001960*            0630-FORMAT-COMPLETED ONLY WHEN IT IS NOT SPACE.
001970         10  PRJV-COMPLETION-ALPHA REDEFINES PRJV-COMPLETION-DATE
001980                                     PIC X(8).
001983*            SPARE BYTES AT THE END OF THE ROW, AS ON EVERY
001986*            GROUP-LEVEL ITEM IN THIS SUITE.
001990         10  FILLER                  PIC X(15).
002000
002010*    PRINT-LINE WORK AREAS FOR THE DETAIL LISTING - SHARED BY ALL
002020*    THREE REPORT PASSES SINCE THEY ALL CALL THE SAME
002030*    0600-PRINT-PROJECT-DETAIL PARAGRAPH.
002040 01  PRINT-WORK.
002050*        MONEY EDIT PICTURE - SIGN-SUPPRESSED, LEFT OF THE
002060*        DECIMAL LEFT-JUSTIFIED WITH LEADING ZEROS BLANKED.
002070     05  AMOUNT-DISPLAY       PIC ----------9.99.
002080*        DEADLINE AFTER 0610 HAS RE-PUNCTUATED IT YYYY-MM-DD.
002090     05  DEADLINE-DISPLAY     PIC X(10).
002100*        COMPLETION DATE AFTER 0630 HAS RE-PUNCTUATED IT.
002110     05  COMPLETED-DISPLAY    PIC X(10).
002120     05  FILLER                  PIC X(10)       VALUE SPACE.
002130
002140 PROCEDURE DIVISION.
002150
002160*    MAIN LINE - LOAD THE TABLE ONCE, THEN RUN THE THREE REPORT
002170*    PASSES IN A FIXED ORDER (SELECTED PROJECT, THEN INCOMPLETE,
002180*    THEN OVERDUE) SO THE PRINTED LISTING ALWAYS READS THE SAME
002190*    WAY NIGHT TO NIGHT REGARDLESS OF HOW MANY PROJECTS ARE ON
002200*    FILE.
002210 0000-MAIN-LINE.
002220     PERFORM 0100-INITIALISE.
002230*        LOAD IS ALWAYS DONE EXACTLY ONCE, BEFORE ANY OF THE
002240*        THREE PASSES BELOW - NONE OF THEM RE-READS THE FILE.
002250     PERFORM 0200-LOAD-PROJECT-TABLE.
002260*        SELECTED-PROJECT VIEW RUNS FIRST SO A SPECIFIC PROJECT
002270*        A USER ASKED ABOUT APPEARS AT THE TOP OF THE PRINTOUT,
002280*        AHEAD OF THE TWO BLANKET LISTINGS.
002290     PERFORM 0300-SELECTED-PROJECT-VIEW.
002300     PERFORM 0400-INCOMPLETE-PROJECTS-REPORT.
002303*        OVERDUE COMES LAST SINCE IT IS THE NARROWEST OF THE
002306*        THREE PASSES - A SUBSET OF WHAT 0400 JUST PRINTED.
002310     PERFORM 0500-OVERDUE-PROJECTS-REPORT.
002320     PERFORM 0900-TERMINATE.
002330
002333*        ONE RUN OF THIS PROGRAM IS ALWAYS EXACTLY ONE MASTER-
002336*        FILE PASS - THERE IS NO RESTART-FROM-CHECKPOINT LOGIC,
002339*        UNLIKE PJMAINT WHICH COUNTS APPLIED/REJECTED TRANSACTIONS.
002340     STOP RUN.
002350
002360*    OPENS THE THREE FILES AND PICKS UP TONIGHT'S RUN DATE AND
002370*    SELECTION KEY FROM RUN-PARMS.  A MISSING RUN-PARMS RECORD
002380*    LEAVES PM-RECORD BLANK, WHICH IN TURN LEAVES BOTH
002390*    SEL-PROJECT-NUM AND SEL-PROJECT-NAME AT THEIR ZERO/SPACE
002400*    VALUE SO 0300 SIMPLY SKIPS THE SELECTED-PROJECT VIEW RATHER
002410*    THAN LOOKING UP A BOGUS KEY.
002420 0100-INITIALISE.
002430*        MASTER AND PARAMETER FILES ARE INPUT ONLY HERE - THIS
002440*        PROGRAM NEVER UPDATES EITHER OF THEM.
002450     OPEN INPUT PROJECT-MASTER-OUT.
002460     OPEN INPUT RUN-PARMS.
002470*        REPORT-FILE IS OPENED OUTPUT, NOT EXTEND - IT IS A
002480*        SEPARATE PRINT STEP FROM PJMAINT'S, NOT A CONTINUATION
002490*        OF THE SAME SPOOL FILE.
002500     OPEN OUTPUT REPORT-FILE.
002510*        RUN-PARMS IS A ONE-RECORD FILE - A SINGLE READ, NOT A
002520*        READ LOOP.
002530     READ RUN-PARMS
002540         AT END MOVE SPACE TO PM-RECORD.
002550     MOVE PM-RUN-DATE          TO RUN-DATE.
002560     MOVE PM-SEL-PROJECT-NUM   TO SEL-PROJECT-NUM.
002570     MOVE PM-SEL-PROJECT-NAME  TO SEL-PROJECT-NAME.
002580*    FOLD THE SELECTION NAME TO UPPER CASE ONCE HERE RATHER THAN
002590*    EVERY TIME 0310 COMPARES IT AGAINST A TABLE ROW (CR-1195).
002600     MOVE SEL-PROJECT-NAME  TO SEL-NAME-FOLDED.
002610     INSPECT SEL-NAME-FOLDED CONVERTING
002620         "abcdefghijklmnopqrstuvwxyz" TO
002630         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002640
002650*    LOADS EVERY ROW OF PROJECT-MASTER-OUT INTO PRJV-TABLE -
002660*    IDENTICAL IN SHAPE TO PJMAINT'S OWN LOAD STEP, BUT THIS
002670*    PROGRAM NEVER WRITES THE TABLE BACK OUT AGAIN.
002680 0200-LOAD-PROJECT-TABLE.
002690     PERFORM 0210-READ-ONE-MASTER-ROW
002700         UNTIL PRJOUT-EOF.
002710
002720*    READS ONE MASTER RECORD AND APPENDS IT TO THE TABLE - AN
002730*    EMPTY MASTER FILE FALLS STRAIGHT THROUGH TO THE AT-END
002740*    BRANCH ON THE FIRST CALL, LEAVING PRJV-COUNT AT ZERO.
002750 0210-READ-ONE-MASTER-ROW.
002760     READ PROJECT-MASTER-OUT
002770         AT END SET PRJOUT-EOF TO TRUE
002780         NOT AT END PERFORM 0220-APPEND-TABLE-ROW.
002790
002800*    APPENDS ONE MASTER RECORD TO PRJV-TABLE, FIELD BY FIELD,
002810*    PLUS ITS THREE CONTACT SLOTS VIA 0221 BELOW.
002820 0220-APPEND-TABLE-ROW.
002830*    BUMPS THE COUNT AND SUBSCRIPT BEFORE MOVING A SINGLE FIELD -
002840*    THE NEW ROW IS ALWAYS APPENDED AT PRJV-COUNT.
002850     ADD 1 TO PRJV-COUNT.
002860     SET PRJV-IDX TO PRJV-COUNT.
002870*        PROJECT NUMBER - THE TABLE'S LOOK-UP KEY.
002880     MOVE PRJO-NUMBER            TO PRJV-NUMBER (PRJV-IDX).
002890*        PROJECT NAME - MAY ALREADY CARRY THE " (Finalised)" TAG.
002900     MOVE PRJO-NAME              TO PRJV-NAME (PRJV-IDX).
002910*        BUILDING TYPE, ERF NUMBER AND SITE ADDRESS ARE CARRIED
002920*        STRAIGHT ACROSS, NO EDITING OR TRANSLATION.
002930     MOVE PRJO-BUILD-TYPE        TO PRJV-BUILD-TYPE (PRJV-IDX).
002940     MOVE PRJO-ERF-NUM           TO PRJV-ERF-NUM (PRJV-IDX).
002950     MOVE PRJO-SITE-ADDRESS      TO PRJV-SITE-ADDRESS (PRJV-IDX).
002960*        FEE AND PAID-TO-DATE - THE DIFFERENCE BETWEEN THE TWO
002970*        IS WHAT 0600 PRINTS AS THE OUTSTANDING BALANCE.
002980     MOVE PRJO-TOTAL-FEE         TO PRJV-TOTAL-FEE (PRJV-IDX).
002990     MOVE PRJO-TOTAL-PAID        TO PRJV-TOTAL-PAID (PRJV-IDX).
003000     MOVE PRJO-DEADLINE          TO PRJV-DEADLINE (PRJV-IDX).
003010*        PROJECT MANAGER - CRANBROOK'S OWN STAFF, NOT A CONTACT
003020*        SLOT.
003030     MOVE PRJO-MANAGER           TO PRJV-MANAGER (PRJV-IDX).
003040*        COMPLETION DATE - SPACE UNTIL PJEDIT FINALISES THE
003050*        PROJECT.
003060     MOVE PRJO-COMPLETION-DATE   TO PRJV-COMPLETION-DATE (PRJV-IDX).
003070     PERFORM 0221-COPY-ONE-CONTACT THRU 0221-COPY-ONE-CONTACT-EXIT
003080         VARYING PRJO-IDX FROM 1 BY 1 UNTIL PRJO-IDX > 3.
003090
003100*    COPIES ONE CONTACT SLOT FROM THE MASTER RECORD TO THE TABLE
003110*    ROW - THE SAME SHAPE AS PJMAINT'S OWN 0221.
003120 0221-COPY-ONE-CONTACT.
003130     MOVE PRJO-CONTACT-TYPE (PRJO-IDX)
003140              TO PRJV-CONTACT-TYPE (PRJV-IDX PRJO-IDX).
003150     MOVE PRJO-CONTACT-NAME (PRJO-IDX)
003160              TO PRJV-CONTACT-NAME (PRJV-IDX PRJO-IDX).
003170     MOVE PRJO-CONTACT-PHONE (PRJO-IDX)
003180              TO PRJV-CONTACT-PHONE (PRJV-IDX PRJO-IDX).
003190     MOVE PRJO-CONTACT-EMAIL (PRJO-IDX)
003200              TO PRJV-CONTACT-EMAIL (PRJV-IDX PRJO-IDX).
003210     MOVE PRJO-CONTACT-ADDRESS (PRJO-IDX)
003220              TO PRJV-CONTACT-ADDRESS (PRJV-IDX PRJO-IDX).
003230 0221-COPY-ONE-CONTACT-EXIT.
003240     EXIT.
003250
003260*    SELECTED-PROJECT VIEW (CR-1180).  ONLY RUNS AT ALL WHEN
003270*    RUN-PARMS CARRIED A PROJECT NUMBER OR NAME TO LOOK UP - A
003280*    NIGHT WITH NEITHER SUPPLIED PRINTS NOTHING FOR THIS PASS,
003290*    NOT EVEN A "NO SELECTION MADE" LINE.
003300 0300-SELECTED-PROJECT-VIEW.
003310     MOVE "N" TO FOUND-SWITCH.
003320*        THE SCAN ITSELF IS SKIPPED ENTIRELY, NOT JUST THE PRINT,
003330*        WHEN NEITHER SELECTION KEY WAS SUPPLIED - THERE IS
003340*        NOTHING TO LOOK FOR.
003350     IF SEL-PROJECT-NUM NOT = ZERO
003360        OR SEL-PROJECT-NAME NOT = SPACE
003370         IF PRJV-COUNT NOT = ZERO
003380             PERFORM 0310-TEST-ONE-ROW
003390                 THRU 0310-TEST-ONE-ROW-EXIT
003400                 VARYING PRJV-IDX FROM 1 BY 1
003410                     UNTIL PRJV-IDX > PRJV-COUNT
003420                     OR FOUND
003430         IF FOUND
003440             PERFORM 0600-PRINT-PROJECT-DETAIL
003450         ELSE
003460*                NO MATCHING ROW - ONE PLAIN MESSAGE LINE RATHER
003470*                THAN A BLANK DETAIL BLOCK.
003480             MOVE SPACE TO RL-RECORD
003490             MOVE "Selected project not found." TO RL-RECORD
003500             WRITE RL-RECORD.
003510
003520*    TESTS ONE ROW AGAINST THE SELECTION KEY - A MATCH ON NUMBER
003530*    OR A MATCH ON NAME IS EQUALLY ACCEPTABLE, WHICHEVER ONE
003540*    RUN-PARMS HAPPENED TO CARRY.
003550 0310-TEST-ONE-ROW.
003560*    NAME LOOK-UP IS CASE-INSENSITIVE - FOLD BOTH SIDES TO UPPER
003570*    CASE BEFORE COMPARING (CR-1195).  NUMBER LOOK-UP IS
003580*    UNCHANGED, SINCE A PROJECT NUMBER HAS NO CASE TO FOLD.
003590     MOVE PRJV-NAME (PRJV-IDX) TO ROW-NAME-FOLDED.
003600     INSPECT ROW-NAME-FOLDED CONVERTING
003610         "abcdefghijklmnopqrstuvwxyz" TO
003620         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
003630*        EITHER TEST ON ITS OWN IS SUFFICIENT - A ROW NEVER NEEDS
003640*        TO MATCH BOTH THE NUMBER AND THE NAME AT ONCE.
003650     IF (SEL-PROJECT-NUM NOT = ZERO
003660            AND PRJV-NUMBER (PRJV-IDX) = SEL-PROJECT-NUM)
003670        OR (SEL-PROJECT-NAME NOT = SPACE
003680            AND ROW-NAME-FOLDED = SEL-NAME-FOLDED)
003690         SET FOUND TO TRUE
003700         MOVE PRJV-IDX TO TARGET-IDX.
003710 0310-TEST-ONE-ROW-EXIT.
003720     EXIT.
003730
003740*    INCOMPLETE-PROJECTS LISTING.  PRINTS EVERY ROW WHOSE
003750*    COMPLETION DATE IS STILL SPACE - I.E. EVERY PROJECT NOT YET
003760*    FINALISED, REGARDLESS OF WHETHER ITS DEADLINE HAS PASSED.
003770*    AN EMPTY TABLE OR A TABLE WITH NOTHING OUTSTANDING BOTH
003780*    PRODUCE THE SAME "NONE OUTSTANDING" LINE BELOW.
003790 0400-INCOMPLETE-PROJECTS-REPORT.
003800     MOVE "N" TO ANY-SWITCH.
003810*        UNLIKE 0300, THIS PASS ALWAYS RUNS - THERE IS NO
003820*        SELECTION KEY TO BE MISSING, ONLY AN EMPTY TABLE.
003830     IF PRJV-COUNT NOT = ZERO
003840         PERFORM 0410-TEST-INCOMPLETE-ROW
003850             THRU 0410-TEST-INCOMPLETE-ROW-EXIT
003860             VARYING PRJV-IDX FROM 1 BY 1
003870                 UNTIL PRJV-IDX > PRJV-COUNT.
003880     IF NOT ANY-PRINTED
003890         MOVE SPACE TO RL-RECORD
003900         MOVE "There are no incomplete projects." TO RL-RECORD
003910         WRITE RL-RECORD.
003920
003930*    TESTS ONE ROW FOR "NOT YET FINALISED" AND PRINTS ITS DETAIL
003940*    BLOCK IMMEDIATELY WHEN IT QUALIFIES - UNLIKE THE SELECTED-
003950*    PROJECT VIEW, THIS PASS DOES NOT STOP AT THE FIRST MATCH, SO
003960*    THE LOOP ALWAYS RUNS TO THE END OF THE TABLE.
003970 0410-TEST-INCOMPLETE-ROW.
003980     IF PRJV-COMPLETION-ALPHA (PRJV-IDX) = SPACE
003990         MOVE PRJV-IDX TO TARGET-IDX
004000         PERFORM 0600-PRINT-PROJECT-DETAIL
004010         SET ANY-PRINTED TO TRUE.
004020 0410-TEST-INCOMPLETE-ROW-EXIT.
004030     EXIT.
004040
004050*    OVERDUE-PROJECTS LISTING.  THE SAME TEST AS 0410 ABOVE,
004060*    PLUS A DEADLINE-BEFORE-RUN-DATE CHECK - A PROJECT ALREADY
004070*    FINALISED IS NEVER OVERDUE REGARDLESS OF ITS DEADLINE, SINCE
004080*    THE WORK IS DONE.
004090 0500-OVERDUE-PROJECTS-REPORT.
004100     MOVE "N" TO ANY-SWITCH.
004110     IF PRJV-COUNT NOT = ZERO
004120         PERFORM 0510-TEST-OVERDUE-ROW
004130             THRU 0510-TEST-OVERDUE-ROW-EXIT
004140             VARYING PRJV-IDX FROM 1 BY 1
004150                 UNTIL PRJV-IDX > PRJV-COUNT.
004160     IF NOT ANY-PRINTED
004170         MOVE SPACE TO RL-RECORD
004180         MOVE "There are no overdue projects." TO RL-RECORD
004190         WRITE RL-RECORD.
004200
004210*    TESTS ONE ROW FOR "NOT YET FINALISED AND PAST ITS DEADLINE" -
004220*    BOTH CONDITIONS MUST HOLD, SINCE A DEADLINE IN THE PAST ON A
004230*    FINALISED PROJECT IS NOT A PROBLEM ANY MORE.
004240 0510-TEST-OVERDUE-ROW.
004250*        YYYYMMDD COMPARES CORRECTLY AS A PLAIN NUMERIC PICTURE -
004260*        NO DATE-ARITHMETIC ROUTINE IS NEEDED FOR A SIMPLE
004270*        BEFORE/AFTER TEST.
004280     IF PRJV-COMPLETION-ALPHA (PRJV-IDX) = SPACE
004290        AND RUN-DATE > PRJV-DEADLINE (PRJV-IDX)
004300         MOVE PRJV-IDX TO TARGET-IDX
004310         PERFORM 0600-PRINT-PROJECT-DETAIL
004320         SET ANY-PRINTED TO TRUE.
004330 0510-TEST-OVERDUE-ROW-EXIT.
004340     EXIT.
004350
004360*    SHARED DETAIL-PRINT PARAGRAPH - EVERY ONE OF THE THREE
004370*    REPORT PASSES ABOVE CALLS HERE TO PRINT PRJV-ROW
004380*    (TARGET-IDX) IN FULL, SO THE LAYOUT OF A PROJECT'S DETAIL
004390*    BLOCK ONLY EXISTS IN ONE PLACE IN THE PROGRAM.  EACH FIELD
004400*    IS WRITTEN ON ITS OWN LINE RATHER THAN PACKED ONTO A SINGLE
004410*    ROW, MATCHING THE WAY THE OLD ON-LINE PROJVIEW/HISTVIEW
004420*    SCREENS LAID OUT A PROJECT.
004430 0600-PRINT-PROJECT-DETAIL.
004440*    HEADING LINE - THE PROJECT NAME HAS ALREADY PICKED UP ITS
004450*    " (Finalised)" TAG FROM PJEDIT, IF ANY, BY THE TIME IT EVER
004460*    REACHES THIS TABLE, SO THIS PARAGRAPH NEVER NEEDS TO TEST
004470*    FOR THAT ITSELF.
004480     MOVE SPACE TO RL-RECORD.
004490     STRING "----  Project: "                 DELIMITED BY SIZE
004500            PRJV-NAME (TARGET-IDX)          DELIMITED BY SIZE
004510            "  ----"                            DELIMITED BY SIZE
004520            INTO RL-RECORD.
004530     WRITE RL-RECORD.
004540
004550*    PROJECT NUMBER LINE - PRINTED AS A PLAIN PIC 9(6), NO
004560*    EDITING PICTURE, SINCE PROJECT NUMBERS ARE ALWAYS SIX DIGITS
004570*    AND LEADING ZEROS ARE PART OF THE NUMBER AS FAR AS THE
004580*    COUNTER STAFF ARE CONCERNED.
004590     MOVE SPACE TO RL-RECORD.
004600     STRING "Project Number:    " DELIMITED BY SIZE
004610            PRJV-NUMBER (TARGET-IDX) DELIMITED BY SIZE
004620            INTO RL-RECORD.
004630     WRITE RL-RECORD.
004640
004650*    BUILDING TYPE LINE - CARRIED STRAIGHT FROM THE MASTER, NO
004660*    TRANSLATION TABLE OR CODE LOOK-UP INVOLVED.
004670     MOVE SPACE TO RL-RECORD.
004680     STRING "Building Type:     " DELIMITED BY SIZE
004690            PRJV-BUILD-TYPE (TARGET-IDX) DELIMITED BY SIZE
004700            INTO RL-RECORD.
004710     WRITE RL-RECORD.
004720
004730*    ERF NUMBER LINE - THE MUNICIPAL LAND-PARCEL REFERENCE,
004740*    UNRELATED TO THE PROJECT NUMBER ABOVE IT.
004750     MOVE SPACE TO RL-RECORD.
004760     STRING "ERF Number:        " DELIMITED BY SIZE
004770            PRJV-ERF-NUM (TARGET-IDX) DELIMITED BY SIZE
004780            INTO RL-RECORD.
004790     WRITE RL-RECORD.
004800
004810*    PHYSICAL SITE ADDRESS LINE - NOT TO BE CONFUSED WITH ANY OF
004820*    THE THREE CONTACT ADDRESSES PRINTED FURTHER DOWN BY 0620;
004830*    THIS IS THE ADDRESS OF THE PROJECT ITSELF, NOT OF A PERSON.
004840     MOVE SPACE TO RL-RECORD.
004850     STRING "Phys. Address:     " DELIMITED BY SIZE
004860            PRJV-SITE-ADDRESS (TARGET-IDX) DELIMITED BY SIZE
004870            INTO RL-RECORD.
004880     WRITE RL-RECORD.
004890
004900*    DEADLINE IS FORMATTED VIA 0610 BELOW BEFORE IT IS PRINTED,
004910*    RATHER THAN PRINTING THE RAW PIC 9(8) - A RAW YYYYMMDD
004920*    NUMBER READS POORLY ON A PRINTED REPORT.
004930     PERFORM 0610-FORMAT-DEADLINE.
004940     MOVE SPACE TO RL-RECORD.
004950     STRING "Deadline:          " DELIMITED BY SIZE
004960            DEADLINE-DISPLAY   DELIMITED BY SIZE
004970            INTO RL-RECORD.
004980     WRITE RL-RECORD.
004990
005000*    TOTAL FEE LINE - AMOUNT-DISPLAY'S SIGN-SUPPRESSED EDITING
005010*    PICTURE LEFT-JUSTIFIES THE FIGURE AND DROPS LEADING ZEROS,
005020*    THE SAME PICTURE PJEDIT USES FOR ITS PAYMENT-CONFIRMATION
005030*    MESSAGE AND INVOICE LINES.
005040     MOVE PRJV-TOTAL-FEE (TARGET-IDX) TO AMOUNT-DISPLAY.
005050     MOVE SPACE TO RL-RECORD.
005060     STRING "Total Fee:         R " DELIMITED BY SIZE
005070            AMOUNT-DISPLAY       DELIMITED BY SIZE
005080            INTO RL-RECORD.
005090     WRITE RL-RECORD.
005100
005110*    TOTAL PAID LINE - THE RUNNING SUM OF EVERY TRAN-CODE "P"
005120*    TRANSACTION PJEDIT HAS APPLIED AGAINST THIS PROJECT SINCE IT
005130*    WAS ADDED, NOT A SINGLE PAYMENT AMOUNT.
005140     MOVE PRJV-TOTAL-PAID (TARGET-IDX) TO AMOUNT-DISPLAY.
005150     MOVE SPACE TO RL-RECORD.
005160     STRING "Total Paid:        R " DELIMITED BY SIZE
005170            AMOUNT-DISPLAY       DELIMITED BY SIZE
005180            INTO RL-RECORD.
005190     WRITE RL-RECORD.
005200
005210*    CONTACT LINES FOLLOW THE MONEY LINES RATHER THAN PRECEDING
005220*    THEM, MATCHING THE ORDER THE OLD ON-LINE SCREENS USED -
005230*    FINANCIAL DETAIL FIRST, WHO-TO-CALL SECOND.
005240     PERFORM 0620-PRINT-ONE-CONTACT-LINE.
005250
005260*    COMPLETION DATE IS ONLY PRINTED WHEN THE PROJECT ACTUALLY
005270*    HAS ONE - AN INCOMPLETE OR OVERDUE PROJECT SIMPLY OMITS THE
005280*    LINE RATHER THAN PRINTING A BLANK "Completed:" LINE.
005290     IF PRJV-COMPLETION-ALPHA (TARGET-IDX) NOT = SPACE
005300         PERFORM 0630-FORMAT-COMPLETED
005310         MOVE SPACE TO RL-RECORD
005320         STRING "Completed:         " DELIMITED BY SIZE
005330                COMPLETED-DISPLAY  DELIMITED BY SIZE
005340                INTO RL-RECORD
005350         WRITE RL-RECORD.
005360
005363*    0610 AND 0630 BELOW ARE A DELIBERATE PAIR - EACH FORMATS ONE
005366*    OF THE TWO YYYYMMDD DATES ON THE ROW INTO THE SAME
005369*    YYYY-MM-DD LAYOUT, SO A READER OF THE PRINTOUT NEVER SEES
005372*    ONE DATE PUNCTUATED DIFFERENTLY FROM THE OTHER.
005375*    SLICES THE YYYYMMDD DEADLINE INTO YYYY-MM-DD FOR PRINTING,
005380*    USING THE ALPHA REDEFINITION OF THE FIELD SO EACH FOUR/TWO/
005390*    TWO-DIGIT GROUP CAN BE REFERENCE-MODIFIED BY POSITION.
005400 0610-FORMAT-DEADLINE.
005410     STRING PRJV-DEADLINE-ALPHA (TARGET-IDX) (1:4)
005420                DELIMITED BY SIZE
005430            "-"    DELIMITED BY SIZE
005440            PRJV-DEADLINE-ALPHA (TARGET-IDX) (5:2)
005450                DELIMITED BY SIZE
005460            "-"    DELIMITED BY SIZE
005470            PRJV-DEADLINE-ALPHA (TARGET-IDX) (7:2)
005480                DELIMITED BY SIZE
005490            INTO DEADLINE-DISPLAY.
005500
005510*    PRINTS ALL THREE CONTACT SLOTS FOR THE TARGET PROJECT, ONE
005520*    LINE EACH, IN THE FIXED CUSTOMER/CONTRACTOR/ARCHITECT ORDER.
005530 0620-PRINT-ONE-CONTACT-LINE.
005540     PERFORM 0621-PRINT-CONTACT-ROW
005550         THRU 0621-PRINT-CONTACT-ROW-EXIT
005560         VARYING PRJV-CIDX FROM 1 BY 1 UNTIL PRJV-CIDX > 3.
005570
005580*    FORMATS AND WRITES ONE CONTACT LINE - TYPE, NAME, PHONE,
005590*    EMAIL AND ADDRESS SEPARATED BY " / " SO THE LINE STAYS
005600*    READABLE EVEN WHEN SOME OF THE FIELDS ARE BLANK.
005610 0621-PRINT-CONTACT-ROW.
005620*    PRJV-CIDX 1 = CUSTOMER, 2 = CONTRACTOR, 3 = ARCHITECT - THE
005630*    SAME FIXED SLOT ORDER EVERY OTHER PROGRAM IN THE SUITE USES,
005640*    SO "SLOT 1" NEVER MEANS SOMETHING DIFFERENT DEPENDING ON
005650*    WHICH PROGRAM WROTE IT.
005660     MOVE SPACE TO RL-RECORD.
005670*        CONTACT TYPE - "Customer", "Contractor" OR "Architect",
005680*        STORED AS FREE TEXT RATHER THAN A CODED 88-LEVEL SINCE
005690*        IT IS ONLY EVER PRINTED, NEVER TESTED.
005700     STRING "> "                                    DELIMITED BY SIZE
005710            PRJV-CONTACT-TYPE (TARGET-IDX PRJV-CIDX)
005720                DELIMITED BY SIZE
005730            ": "                                     DELIMITED BY SIZE
005740*        CONTACT NAME.
005750            PRJV-CONTACT-NAME (TARGET-IDX PRJV-CIDX)
005760                DELIMITED BY SIZE
005770            " / "                                     DELIMITED BY SIZE
005780*        CONTACT PHONE NUMBER, STORED AS PIC X SINCE IT MAY
005790*        CARRY A LEADING ZERO, DASHES, OR AN EXTENSION.
005800            PRJV-CONTACT-PHONE (TARGET-IDX PRJV-CIDX)
005810                DELIMITED BY SIZE
005820            " / "                                     DELIMITED BY SIZE
005830*        CONTACT EMAIL ADDRESS - MAY BE SPACE, SINCE NOT EVERY
005840*        CONTACT ON FILE HAS ONE.
005850            PRJV-CONTACT-EMAIL (TARGET-IDX PRJV-CIDX)
005860                DELIMITED BY SIZE
005870            " / "                                     DELIMITED BY SIZE
005880*        CONTACT POSTAL/PHYSICAL ADDRESS - THE LAST FIELD ON
005890*        THE LINE, SO A LONG ADDRESS MAY RUN RL-RECORD CLOSE TO
005900*        ITS FULL WIDTH.
005910            PRJV-CONTACT-ADDRESS (TARGET-IDX PRJV-CIDX)
005920                DELIMITED BY SIZE
005930            INTO RL-RECORD.
005940     WRITE RL-RECORD.
005950 0621-PRINT-CONTACT-ROW-EXIT.
005960     EXIT.
005970
005980*    SLICES THE YYYYMMDD COMPLETION DATE INTO YYYY-MM-DD FOR
005990*    PRINTING - THE MIRROR IMAGE OF 0610-FORMAT-DEADLINE ABOVE,
006000*    USING PRJV-COMPLETION-ALPHA RATHER THAN PRJV-DEADLINE-ALPHA.
006010 0630-FORMAT-COMPLETED.
006020     STRING PRJV-COMPLETION-ALPHA (TARGET-IDX) (1:4)
006030                DELIMITED BY SIZE
006040            "-"    DELIMITED BY SIZE
006050            PRJV-COMPLETION-ALPHA (TARGET-IDX) (5:2)
006060                DELIMITED BY SIZE
006070            "-"    DELIMITED BY SIZE
006080            PRJV-COMPLETION-ALPHA (TARGET-IDX) (7:2)
006090                DELIMITED BY SIZE
006100            INTO COMPLETED-DISPLAY.
006110
006120*    CLOSES THE THREE FILES IN THE SAME ORDER THEY WERE OPENED IN
006130*    0100-INITIALISE.
006140 0900-TERMINATE.
006150     CLOSE PROJECT-MASTER-OUT.
006160     CLOSE RUN-PARMS.
006170     CLOSE REPORT-FILE.
