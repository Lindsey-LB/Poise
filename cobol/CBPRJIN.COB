000010******************************************************************
000020*                                                                *
000030*    CBPRJIN.COB                                                 *
000040*    PROJECT-MASTER-IN FILE AND RECORD DESCRIPTION               *
000050*                                                                *
000060*    INPUT SIDE OF THE PROJECT MASTER.  READ ONCE AT THE START   *
000070*    OF A MAINTENANCE RUN TO BUILD THE PRJW-RECORD TABLE - SEE   *
000080*    CBTABLE.COB.  FIELD LIST MUST STAY IN STEP WITH CBPRJOUT.   *
000090*                                                                *
000100*    1986-04-02 RHV  ORIGINAL LAYOUT (PROJECT-FILE RECORD).      *
000110*    1991-11-18 DKP  ADDED PROJECT MANAGER AND CONTACT GROUPS.   *
000120*    1994-06-07 RHV  ADDED DEADLINE-ALPHA/COMPLETION-ALPHA.      *
000130*    2003-08-21 RHV  CR-1042 ADDED PRJI-TOTAL-PAID.               *
000140******************************************************************
000150
000160 FD  PROJECT-MASTER-IN
000170     LABEL RECORDS ARE STANDARD.
000180
000190 01  PRJI-RECORD.
000200     05  PRJI-NUMBER                 PIC 9(6).
000210     05  PRJI-NAME                   PIC X(40).
000220     05  PRJI-BUILD-TYPE             PIC X(20).
000230     05  PRJI-ERF-NUM                PIC 9(6).
000240     05  PRJI-SITE-ADDRESS           PIC X(50).
000250     05  PRJI-TOTAL-FEE              PIC S9(9)V99.
000260     05  PRJI-TOTAL-PAID             PIC S9(9)V99.
000270     05  PRJI-DEADLINE               PIC 9(8).
000280     05  PRJI-DEADLINE-ALPHA REDEFINES PRJI-DEADLINE
000290                                     PIC X(8).
000300     05  PRJI-CONTACT OCCURS 3 TIMES INDEXED BY PRJI-IDX.
000310         10  PRJI-CONTACT-TYPE       PIC X(10).
000320         10  PRJI-CONTACT-NAME       PIC X(30).
000330         10  PRJI-CONTACT-PHONE      PIC X(15).
000340         10  PRJI-CONTACT-EMAIL      PIC X(40).
000350         10  PRJI-CONTACT-ADDRESS    PIC X(50).
000360     05  PRJI-MANAGER                PIC X(30).
000370     05  PRJI-COMPLETION-DATE        PIC 9(8).
000380     05  PRJI-COMPLETION-ALPHA REDEFINES PRJI-COMPLETION-DATE
000390                                     PIC X(8).
000400     05  FILLER                      PIC X(15).
