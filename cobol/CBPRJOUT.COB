000010******************************************************************
000020*                                                                *
000030*    CBPRJOUT.COB                                                *
000040*    PROJECT-MASTER-OUT FILE AND RECORD DESCRIPTION              *
000050*                                                                *
000060*    OUTPUT SIDE OF THE PROJECT MASTER.  WRITTEN BY PJMAINT ONCE *
000070*    ALL TRANSACTIONS HAVE BEEN APPLIED TO THE PRJW-RECORD TABLE,*
000080*    THEN READ AGAIN AS INPUT BY PJREPORT FOR THE LISTINGS.      *
000090*    FIELD LIST MUST STAY IN STEP WITH CBPRJIN.                  *
000100*                                                                *
000110*    1986-04-02 RHV  ORIGINAL LAYOUT (PROJECT-FILE RECORD).      *
000120*    1991-11-18 DKP  ADDED PROJECT MANAGER AND CONTACT GROUPS.   *
000130*    1994-06-07 RHV  ADDED DEADLINE-ALPHA/COMPLETION-ALPHA.      *
000140*    2003-08-21 RHV  CR-1042 ADDED PRJO-TOTAL-PAID.               *
000150******************************************************************
000160
000170 FD  PROJECT-MASTER-OUT
000180     LABEL RECORDS ARE STANDARD.
000190
000200 01  PRJO-RECORD.
000210     05  PRJO-NUMBER                 PIC 9(6).
000220     05  PRJO-NAME                   PIC X(40).
000230     05  PRJO-BUILD-TYPE             PIC X(20).
000240     05  PRJO-ERF-NUM                PIC 9(6).
000250     05  PRJO-SITE-ADDRESS           PIC X(50).
000260     05  PRJO-TOTAL-FEE              PIC S9(9)V99.
000270     05  PRJO-TOTAL-PAID             PIC S9(9)V99.
000280     05  PRJO-DEADLINE               PIC 9(8).
000290     05  PRJO-DEADLINE-ALPHA REDEFINES PRJO-DEADLINE
000300                                     PIC X(8).
000310     05  PRJO-CONTACT OCCURS 3 TIMES INDEXED BY PRJO-IDX.
000320         10  PRJO-CONTACT-TYPE       PIC X(10).
000330         10  PRJO-CONTACT-NAME       PIC X(30).
000340         10  PRJO-CONTACT-PHONE      PIC X(15).
000350         10  PRJO-CONTACT-EMAIL      PIC X(40).
000360         10  PRJO-CONTACT-ADDRESS    PIC X(50).
000370     05  PRJO-MANAGER                PIC X(30).
000380     05  PRJO-COMPLETION-DATE        PIC 9(8).
000390     05  PRJO-COMPLETION-ALPHA REDEFINES PRJO-COMPLETION-DATE
000400                                     PIC X(8).
000410     05  FILLER                      PIC X(15).
