000010******************************************************************
000020*    FCPRJIN.COB - SELECT CLAUSE FOR PROJECT-MASTER-IN           *
000030*    1986-04-02 RHV  ORIGINAL (PROJECT-FILE, INDEXED).           *
000040*    1997-07-30 RHV  CHANGED TO SEQUENTIAL - SEE PJMAINT CHANGE  *
000050*                    LOG.  MASTER IS NOW LOADED INTO A WORKING   *
000060*                    TABLE INSTEAD OF BEING KEYED DIRECTLY.      *
000070******************************************************************
000080     SELECT PROJECT-MASTER-IN ASSIGN TO PROJIN
000090         ORGANIZATION IS SEQUENTIAL.
