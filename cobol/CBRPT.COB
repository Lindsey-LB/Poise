000010******************************************************************
000020*                                                                *
000030*    CBRPT.COB                                                   *
000040*    REPORT-FILE DESCRIPTION                                     *
000050*                                                                *
000060*    PRINT LINE FOR THE PROJECT LISTINGS, THE INCOMPLETE/        *
000070*    OVERDUE REPORTS, THE FINAL INVOICE AND THE TRANSACTION      *
000080*    AUDIT MESSAGES.  132-BYTE LINE, SAME WIDTH AS THE SHOP'S    *
000090*    OTHER PRINT FILES.  WRITTEN BY BOTH PJMAINT AND PJEDIT      *
000100*    (MAINTENANCE MESSAGES/INVOICE) AND PJREPORT (LISTINGS).     *
000110*                                                                *
000120*    1997-07-30 RHV  ORIGINAL LAYOUT.                            *
000130******************************************************************
000140
000150 FD  REPORT-FILE
000160     LABEL RECORDS ARE OMITTED.
000170
000180 01  RL-RECORD                       PIC X(132).
