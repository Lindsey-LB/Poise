000010******************************************************************
000020*                                                                *
000030*    CBTRANS.COB                                                 *
000040*    MAINTENANCE TRANSACTION FILE AND RECORD DESCRIPTION         *
000050*                                                                *
000060*    ONE TRANSACTION RECORD CARRIES ONE OF FIVE DIFFERENT        *
000070*    PAYLOADS DEPENDING ON TR-CODE.  TR-PAYLOAD IS SIZED TO THE  *
000080*    LARGEST OF THEM (THE FULL ADD-PROJECT DATA) AND REDEFINED   *
000090*    FOUR WAYS SO EACH TRANSACTION TYPE SEES ITS OWN FIELD NAMES.*
000100*    F (FINALISE) TRANSACTIONS CARRY NO PAYLOAD AT ALL.          *
000110*                                                                *
000120*    1992-02-14 DKP  ORIGINAL LAYOUT (REPLACES HISTORY-FILE      *
000130*                    RECORD - CLOSED PROJECTS ARE NO LONGER      *
000140*                    KEPT ON A SEPARATE FILE, SEE CR-0711).      *
000150*    1997-07-30 RHV  ADDED THE FOUR TR-PAYLOAD REDEFINES VIEWS.  *
000160*    1998-12-03 LMN  Y2K - CONFIRMED TR-NEW-DEADLINE FULL 4-DIGIT*
000170*                    YEAR.                                      *
000180******************************************************************
000190
000200 FD  TRANSACTIONS
000210     LABEL RECORDS ARE STANDARD.
000220
000230 01  TR-RECORD.
000240     05  TR-CODE                     PIC X.
000250         88  TR-ADD                        VALUE "A".
000260         88  TR-CHANGE-DEADLINE            VALUE "D".
000270         88  TR-ADD-PAYMENT                VALUE "P".
000280         88  TR-REPLACE-CONTRACTOR         VALUE "C".
000290         88  TR-FINALISE                   VALUE "F".
000300     05  TR-PROJECT-NUM              PIC 9(6).
000310     05  TR-PAYLOAD                  PIC X(611).
000320     05  TR-DEADLINE-VIEW REDEFINES TR-PAYLOAD.
000330         10  TR-NEW-DEADLINE         PIC 9(8).
000340         10  FILLER                  PIC X(603).
000350     05  TR-PAYMENT-VIEW REDEFINES TR-PAYLOAD.
000360         10  TR-PAYMENT-AMOUNT       PIC S9(9)V99.
000370         10  FILLER                  PIC X(600).
000380     05  TR-CONTACT-VIEW REDEFINES TR-PAYLOAD.
000390         10  TR-CONTACT-NAME         PIC X(30).
000400         10  TR-CONTACT-PHONE        PIC X(15).
000410         10  TR-CONTACT-EMAIL        PIC X(40).
000420         10  TR-CONTACT-ADDRESS      PIC X(50).
000430         10  FILLER                  PIC X(476).
000440     05  TR-ADD-VIEW REDEFINES TR-PAYLOAD.
000450         10  TR-ADD-NAME             PIC X(40).
000460         10  TR-ADD-BUILD-TYPE       PIC X(20).
000470         10  TR-ADD-ERF-NUM          PIC 9(6).
000480         10  TR-ADD-SITE-ADDRESS     PIC X(50).
000490         10  TR-ADD-TOTAL-FEE        PIC S9(9)V99.
000500         10  TR-ADD-TOTAL-PAID       PIC S9(9)V99.
000510         10  TR-ADD-DEADLINE         PIC 9(8).
000520         10  TR-ADD-CONTACT OCCURS 3 TIMES.
000530             15  TR-ADD-CONTACT-TYPE     PIC X(10).
000540             15  TR-ADD-CONTACT-NAME     PIC X(30).
000550             15  TR-ADD-CONTACT-PHONE    PIC X(15).
000560             15  TR-ADD-CONTACT-EMAIL    PIC X(40).
000570             15  TR-ADD-CONTACT-ADDRESS  PIC X(50).
000580         10  TR-ADD-MANAGER          PIC X(30).
000590     05  FILLER                      PIC X(5).
