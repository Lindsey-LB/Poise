000010******************************************************************
000020*    FCPARM.COB - SELECT CLAUSE FOR RUN-PARMS                    *
000030*    1992-02-14 DKP  ORIGINAL.                                   *
000040******************************************************************
000050     SELECT RUN-PARMS ASSIGN TO RUNPARM
000060         ORGANIZATION IS SEQUENTIAL.
