000010******************************************************************
000020*                                                                *
000030*    CBTABLE.COB                                                 *
000040*    PROJECT WORKING-TABLE ROW LAYOUT                            *
000050*                                                                *
000060*    FIELD LIST FOR ONE ROW OF THE IN-MEMORY PROJECT TABLE.      *
000070*    COPIED IN UNDER THE CALLING PROGRAM'S OWN 05-LEVEL OCCURS   *
000080*    ENTRY (PRJW-ROW IN PJMAINT, PJADD AND PJEDIT ALIKE) SO      *
000090*    THE ROW LAYOUT STAYS BYTE FOR BYTE IDENTICAL ACROSS ALL     *
000100*    THREE PROGRAMS WITHOUT RETYPING IT THREE TIMES OVER.        *
000110*                                                                *
000120*    1986-04-02 RHV  ORIGINAL LAYOUT (PROJECT-FILE RECORD).      *
000130*    1991-11-18 DKP  ADDED PROJECT MANAGER AND ARCHITECT/        *
000140*                    CONTRACTOR/CUSTOMER CONTACT GROUPS.         *
000150*    1994-06-07 RHV  ADDED DEADLINE-ALPHA AND COMPLETION-ALPHA   *
000160*                    REDEFINES FOR THE BLANK/ZERO EMPTY TEST.    *
000170*    1998-12-03 LMN  Y2K - DEADLINE AND COMPLETION DATE CONFIRMED*
000180*                    FULL 4-DIGIT YEAR, NO CENTURY WINDOW USED.  *
000190*    2003-08-21 RHV  CR-1042 ADDED PRJW-TOTAL-PAID.               *
000195*    2007-02-02 RHV  CR-1201 PJMAINT/PJADD/PJEDIT WERE EACH       *
000196*                    RETYPING THIS ROW INLINE INSTEAD OF COPYING *
000197*                    IT - DROPPED THE 01 RECORD HEADER AND THE   *
000198*                    OCCURS CLAUSE SO THE FIELD LIST CAN BE       *
000199*                    COPIED STRAIGHT IN UNDER EACH PROGRAM'S OWN *
000200*                    ROW ENTRY, AND WIRED ALL THREE PROGRAMS TO  *
000201*                    ACTUALLY COPY IT INSTEAD OF RETYPING IT.    *
000210******************************************************************
000220
000230     10  PRJW-NUMBER                 PIC 9(6).
000240     10  PRJW-NAME                   PIC X(40).
000250     10  PRJW-BUILD-TYPE             PIC X(20).
000260     10  PRJW-ERF-NUM                PIC 9(6).
000270     10  PRJW-SITE-ADDRESS           PIC X(50).
000280     10  PRJW-TOTAL-FEE              PIC S9(9)V99.
000290     10  PRJW-TOTAL-PAID             PIC S9(9)V99.
000300     10  PRJW-DEADLINE               PIC 9(8).
000310     10  PRJW-DEADLINE-ALPHA REDEFINES PRJW-DEADLINE
000320                                     PIC X(8).
000330     10  PRJW-CONTACT OCCURS 3 TIMES.
000340         15  PRJW-CONTACT-TYPE       PIC X(10).
000350         15  PRJW-CONTACT-NAME       PIC X(30).
000360         15  PRJW-CONTACT-PHONE      PIC X(15).
000370         15  PRJW-CONTACT-EMAIL      PIC X(40).
000380         15  PRJW-CONTACT-ADDRESS    PIC X(50).
000390     10  PRJW-MANAGER                PIC X(30).
000400     10  PRJW-COMPLETION-DATE        PIC 9(8).
000410     10  PRJW-COMPLETION-ALPHA REDEFINES PRJW-COMPLETION-DATE
000420                                     PIC X(8).
000430     10  FILLER                      PIC X(15).
